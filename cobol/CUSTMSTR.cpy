000100******************************************************************
000200*    CUSTMSTR  -  RETAIL BANKING CUSTOMER MASTER RECORD          *
000300*    ONE RECORD PER CUSTOMER.  KEYED AND MAINTAINED BY THE       *
000400*    ON-LINE CUSTOMER MAINTENANCE SUBSYSTEM (NOT PART OF THIS    *
000500*    BATCH SUITE) - THIS BATCH SUITE TREATS THE FILE AS A        *
000600*    READ-ONLY MASTER, ASCENDING BY CUST-ID.                     *
000700*                                                                *
000800*    HISTORY                                                    *
000900*    03/11/94  RBW  ORIGINAL LAYOUT - TICKET BATC-014            *BATC-014
001000*    08/02/96  LKM  ADDED CUST-CREATE-TS - TICKET BATC-051       *BATC-051
001100******************************************************************
001200 01  CUST-MASTER-REC.
001300     05  CUST-ID                     PIC X(05).
001400     05  CUST-NAME-FIELDS.
001500         10  CUST-FIRST-NAME         PIC X(15).
001600         10  CUST-LAST-NAME          PIC X(15).
001700     05  CUST-EMAIL                  PIC X(40).
001800     05  CUST-PHONE                  PIC X(12).
001900     05  CUST-ADDRESS                PIC X(50).
002000     05  CUST-BIRTH-DATE             PIC X(10).
002100     05  CUST-BIRTH-DATE-R REDEFINES CUST-BIRTH-DATE.
002200         10  CUST-BIRTH-YYYY         PIC X(04).
002300         10  FILLER                  PIC X(01).
002400         10  CUST-BIRTH-MM           PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  CUST-BIRTH-DD           PIC X(02).
002700     05  CUST-CREATE-TS              PIC X(20).
002800     05  CUST-STATUS                 PIC X(08).
002900         88  CUST-ACTIVE             VALUE 'ACTIVE  '.
003000         88  CUST-INACTIVE           VALUE 'INACTIVE'.
003100         88  CUST-CLOSED             VALUE 'CLOSED  '.
003200     05  FILLER                      PIC X(25).
003300