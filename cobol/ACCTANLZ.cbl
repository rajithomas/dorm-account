000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTANLZ.
000300 AUTHOR.        L K MARSH.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH UNIT.
000500 DATE-WRITTEN.  04-02-96.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000800                 THE BATCH SUPPORT GROUP.
000900******************************************************************
001000*  ACCTANLZ  -  FOUR ACCOUNT ANALYZERS IN ONE JOB STEP:         *
001100*     SECTION 200  DORMANT ACCOUNTS                             *
001200*     SECTION 300  DORMANT ACCOUNTS WITH A LARGE PAST TRAN      *
001300*     SECTION 400  SALARY/DEPOSIT CREDIT ACCOUNTS               *
001400*     SECTION 500  HIGH-BALANCE ACCOUNTS, BALANCE DESCENDING    *
001500*  EACH SECTION SCANS ACCOUNT-MASTER ONCE AND WRITES ITS ROWS   *
001600*  TO THE SAME ANALYSIS-REPORT FILE, ONE SECTION AFTER ANOTHER. *
001700*  THE WHOLE LEDGER IS LOADED INTO THE WORK TABLE ONCE AT START *
001800*  (SAME TABLE LAYOUT AS DORMRPT - SEE LDGTABLE) AND RE-SCANNED *
001900*  FOR EVERY ACCOUNT IN SECTIONS 200-400.                       *
002000*                                                                *
002100*  RUN PARAMETERS (FROM UT-S-PARMCARD, ONE CARD):                *
002200*    DAYS-INACTIVE   DEFAULT 180                                *
002300*    THRESHOLD-AMOUNT DEFAULT 1000.00                           *
002400*    MIN-AMOUNT       DEFAULT 500.00  (SALARY/DEPOSIT SCAN)     *
002500*    MIN-BALANCE      DEFAULT 100000.00  (HIGH BALANCE SCAN)    *
002600*                                                                *
002700*  CHANGE LOG                                                   *
002800*  04-02-96  LKM  ORIGINAL CODING, SECTIONS 200/300/500 -       * BATC-048
002900*                 TICKET BATC-048                               * BATC-048
003000*  09-30-96  LKM  ADD SECTION 400 SALARY/DEPOSIT SCAN - TICKET  * BATC-055
003100*                 BATC-055                                     *  BATC-055
003200*  01-11-99  DPK  Y2K REVIEW - RUN-DATE PARAMETER CARD NOW      * BATC-090
003300*                 CARRIES A 4-DIGIT YEAR (WAS 2-DIGIT) - TICKET * BATC-090
003400*                 BATC-090                                     *  BATC-090
003500*  03-14-01  MTC  SECTION 500 NOW DRIVEN BY A SORT INSTEAD OF   * BATC-105
003600*                 AN IN-MEMORY BUBBLE PASS - TICKET BATC-105    * BATC-105
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARM-CARD-FILE   ASSIGN TO UT-S-PARMCARD
004800         FILE STATUS IS WS-PARM-STATUS.
004900     SELECT ACT-MASTER-FILE  ASSIGN TO UT-S-ACCTFILE
005000         FILE STATUS IS WS-ACT-STATUS.
005100     SELECT LDG-TRAN-FILE    ASSIGN TO UT-S-LEDGFILE
005200         FILE STATUS IS WS-LDG-STATUS.
005300     SELECT ANLZ-RPT-FILE    ASSIGN TO UT-S-ANLZRPT
005400         FILE STATUS IS WS-RPT-STATUS.
005500     SELECT SRT-HIGH-BAL-FILE ASSIGN TO UT-S-SORTWORK.
005600
005700******************************************************************
005800 DATA DIVISION.
005900
006000 FILE SECTION.
006100
006200 FD  PARM-CARD-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS PC-PARM-CARD.
006800 01  PC-PARM-CARD.
006900     05  PC-DAYS-INACTIVE         PIC 9(05).
007000     05  PC-THRESHOLD-AMOUNT      PIC 9(07)V99.
007100     05  PC-MIN-AMOUNT            PIC 9(07)V99.
007200     05  PC-MIN-BALANCE           PIC 9(07)V99.
007300     05  PC-RUN-DATE              PIC 9(08).
007400     05  FILLER                   PIC X(40).
007500
007600 FD  ACT-MASTER-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 125 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ACT-MASTER-REC.
008200     COPY ACCTMSTR.
008300
008400 FD  LDG-TRAN-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 125 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS LDG-TRAN-REC.
009000     COPY LEDGTRAN.
009100
009200 FD  ANLZ-RPT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS AR-REPORT-LINE.
009800 01  AR-REPORT-LINE               PIC X(132).
009900
010000 SD  SRT-HIGH-BAL-FILE
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS SRT-HIGH-BAL-WORK.
010300 01  SRT-HIGH-BAL-WORK.
010400     05  SRT-BALANCE              PIC S9(7)V99.
010500     05  SRT-ACT-ID               PIC X(06).
010600     05  SRT-CUST-ID              PIC X(05).
010700     05  SRT-ACT-NUMBER           PIC X(10).
010800     05  SRT-ACT-TYPE             PIC X(12).
010900     05  SRT-ACT-STATUS           PIC X(08).
011000     05  SRT-INT-RATE             PIC 9(01)V99.
011100     05  FILLER                   PIC X(27).
011200
011300 WORKING-STORAGE SECTION.
011400*
011500 01  PROGRAM-INDICATOR-SWITCHES.
011600     05  WS-EOF-ACT-SW            PIC X(03)  VALUE 'NO '.
011700         88  EOF-ACCOUNTS                    VALUE 'YES'.
011800     05  WS-EOF-LDG-SW            PIC X(03)  VALUE 'NO '.
011900         88  EOF-LEDGER                      VALUE 'YES'.
012000     05  WS-EOF-SRT-SW            PIC X(03)  VALUE 'NO '.
012100         88  EOF-SORTED-ROWS                 VALUE 'YES'.
012200     05  WS-ANY-TRAN-SW           PIC X(03)  VALUE 'NO '.
012300         88  ACCT-HAS-A-TRAN                 VALUE 'YES'.
012400     05  WS-ANY-DATE-SW           PIC X(03)  VALUE 'NO '.
012500         88  ACCT-HAS-A-DATE                 VALUE 'YES'.
012600     05  WS-LARGE-TRAN-SW         PIC X(03)  VALUE 'NO '.
012700         88  ACCT-HAS-LARGE-TRAN              VALUE 'YES'.
012800     05  WS-SALARY-MATCH-SW       PIC X(03)  VALUE 'NO '.
012900         88  DESC-IS-SALARY-MATCH            VALUE 'YES'.
013000
013100 01  FILE-STATUS-FIELDS.
013200     05  WS-PARM-STATUS           PIC X(02)  VALUE '00'.
013300     05  WS-ACT-STATUS            PIC X(02)  VALUE '00'.
013400     05  WS-LDG-STATUS            PIC X(02)  VALUE '00'.
013500     05  WS-RPT-STATUS            PIC X(02)  VALUE '00'.
013600*    ALTERNATE VIEW FOR DISPLAYING BOTH DIGITS OF A VSAM-STYLE
013700*    RETURN CODE TO SYSOUT WHEN A FILE STATUS GOES NON-ZERO.
013800     05  WS-ACT-STATUS-R REDEFINES WS-ACT-STATUS.
013900         10  WS-ACT-STATUS-1      PIC 9.
014000         10  WS-ACT-STATUS-2      PIC 9.
014100
014200 01  WS-RUN-PARAMETERS.
014300     05  WS-DAYS-INACTIVE         PIC 9(05)  VALUE 180.
014400     05  WS-THRESHOLD-AMOUNT      PIC 9(07)V99 VALUE 1000.00.
014500     05  WS-MIN-AMOUNT            PIC 9(07)V99 VALUE 500.00.
014600     05  WS-MIN-BALANCE           PIC 9(07)V99 VALUE 100000.00.
014700     05  WS-RUN-DATE              PIC 9(08)  VALUE ZERO.
014800*    BROKEN-DOWN VIEW OF THE RUN DATE FOR THE DAYS-INACTIVE
014900*    ARITHMETIC IN 250-COMPUTE-DAYS-INACTIVE.
015000     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015100         10  WS-RUN-YYYY          PIC 9(04).
015200         10  WS-RUN-MM            PIC 9(02).
015300         10  WS-RUN-DD            PIC 9(02).
015400
015500 01  WS-RUN-COUNTERS.
015600     05  WS-DORMANT-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
015700     05  WS-DORMANT-LARGE-COUNT   PIC 9(07) COMP-3 VALUE ZERO.
015800     05  WS-SALARY-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
015900     05  WS-HIGH-BAL-COUNT        PIC 9(07) COMP-3 VALUE ZERO.
016000
016100 01  WS-WORK-FIELDS.
016200     05  WS-LATEST-TS             PIC X(20)  VALUE SPACES.
016300     05  WS-LATEST-TS-R REDEFINES WS-LATEST-TS.
016400         10  WS-LATEST-YYYY       PIC 9(04).
016500         10  FILLER               PIC X(01).
016600         10  WS-LATEST-MM         PIC 9(02).
016700         10  FILLER               PIC X(01).
016800         10  WS-LATEST-DD         PIC 9(02).
016900         10  FILLER               PIC X(10).
017000     05  WS-LARGEST-AMT           PIC 9(07)V99 VALUE ZERO.
017100     05  WS-MAX-SALARY-AMT        PIC 9(07)V99 VALUE ZERO.
017200     05  WS-DAYS-INACTIVE-CALC    PIC 9(07) COMP-3 VALUE ZERO.
017300     05  WS-LATEST-JULIAN         PIC 9(07) COMP-3 VALUE ZERO.
017400     05  WS-RUN-JULIAN            PIC 9(07) COMP-3 VALUE ZERO.
017500     05  WS-TABLE-IX              PIC 9(07) COMP   VALUE ZERO.
017600     05  WS-SCAN-IX               PIC 9(02) COMP   VALUE ZERO.
017700     05  WS-SAL-TRAN-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
017800     05  WS-SAL-SAVE-COUNT        PIC 9(01) COMP   VALUE ZERO.
017900     05  WS-DESC-UPPER            PIC X(30)  VALUE SPACES.
018000
018100*    LAST-UP-TO-3 QUALIFYING SALARY/DEPOSIT TRANSACTIONS, KEPT
018200*    IN FILE ORDER - SLOT 1 IS DROPPED AND THE OTHERS SHIFT UP
018300*    WHEN A 4TH MATCH ARRIVES (TICKET BATC-055).
018400 01  WS-SALARY-SAVE-TABLE.
018500     05  WS-SAL-SAVE-ENTRY OCCURS 3 TIMES.
018600         10  WS-SAL-SAVE-TRAN-ID  PIC X(08).
018700         10  WS-SAL-SAVE-AMOUNT   PIC 9(07)V99.
018800         10  WS-SAL-SAVE-TS       PIC X(20).
018900         10  WS-SAL-SAVE-DESC     PIC X(30).
019000
019100 COPY LDGTABLE.
019200
019300 01  WS-REPORT-LINES.
019400     05  WS-SECTION-HDR-LINE.
019500         10  FILLER               PIC X(05)  VALUE SPACES.
019600         10  WS-SHL-TITLE         PIC X(60)  VALUE SPACES.
019700         10  FILLER               PIC X(67)  VALUE SPACES.
019800     05  WS-DORMANT-LINE.
019900         10  FILLER               PIC X(02)  VALUE SPACES.
020000         10  WS-DL-ACT-ID         PIC X(07)  VALUE SPACES.
020100         10  WS-DL-CUST-ID        PIC X(06)  VALUE SPACES.
020200         10  WS-DL-LAST-TRAN      PIC X(22)  VALUE SPACES.
020300         10  WS-DL-DAYS-INACT     PIC ZZZZ9  VALUE ZERO.
020400         10  FILLER               PIC X(02)  VALUE SPACES.
020500         10  WS-DL-STATUS         PIC X(10)  VALUE SPACES.
020600         10  FILLER               PIC X(68)  VALUE SPACES.
020700     05  WS-DORMANT-LARGE-LINE.
020800         10  FILLER               PIC X(02)  VALUE SPACES.
020900         10  WS-DLL-ACT-ID        PIC X(07)  VALUE SPACES.
021000         10  WS-DLL-CUST-ID       PIC X(06)  VALUE SPACES.
021100         10  WS-DLL-LAST-TRAN     PIC X(22)  VALUE SPACES.
021200         10  WS-DLL-DAYS-INACT    PIC ZZZZ9  VALUE ZERO.
021300         10  FILLER               PIC X(02)  VALUE SPACES.
021400         10  WS-DLL-LARGEST       PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021500         10  FILLER               PIC X(56)  VALUE SPACES.
021600     05  WS-SALARY-LINE.
021700         10  FILLER               PIC X(02)  VALUE SPACES.
021800         10  WS-SL-ACT-ID         PIC X(07)  VALUE SPACES.
021900         10  WS-SL-CUST-ID        PIC X(06)  VALUE SPACES.
022000         10  WS-SL-BALANCE        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
022100         10  FILLER               PIC X(02)  VALUE SPACES.
022200         10  WS-SL-STATUS         PIC X(09)  VALUE SPACES.
022300         10  WS-SL-TRAN-COUNT     PIC ZZ9    VALUE ZERO.
022400         10  FILLER               PIC X(02)  VALUE SPACES.
022500         10  WS-SL-MAX-AMT        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
022600         10  FILLER               PIC X(69)  VALUE SPACES.
022700     05  WS-SALARY-SUBLINE.
022800         10  FILLER               PIC X(07)  VALUE SPACES.
022900         10  WS-SSL-TRAN-ID       PIC X(09)  VALUE SPACES.
023000         10  WS-SSL-AMOUNT        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
023100         10  FILLER               PIC X(02)  VALUE SPACES.
023200         10  WS-SSL-TS            PIC X(21)  VALUE SPACES.
023300         10  WS-SSL-DESC          PIC X(31)  VALUE SPACES.
023400         10  FILLER               PIC X(50)  VALUE SPACES.
023500     05  WS-HIGH-BAL-LINE.
023600         10  FILLER               PIC X(02)  VALUE SPACES.
023700         10  WS-HBL-ACT-ID        PIC X(07)  VALUE SPACES.
023800         10  WS-HBL-CUST-ID       PIC X(06)  VALUE SPACES.
023900         10  WS-HBL-ACT-NUMBER    PIC X(11)  VALUE SPACES.
024000         10  WS-HBL-ACT-TYPE      PIC X(13)  VALUE SPACES.
024100         10  WS-HBL-BALANCE       PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
024200         10  FILLER               PIC X(02)  VALUE SPACES.
024300         10  WS-HBL-STATUS        PIC X(09)  VALUE SPACES.
024400         10  WS-HBL-INT-RATE      PIC 9.99   VALUE ZERO.
024500         10  FILLER               PIC X(54)  VALUE SPACES.
024600     05  WS-COUNT-LINE.
024700         10  FILLER               PIC X(02)  VALUE SPACES.
024800         10  WS-CL-TEXT           PIC X(30)  VALUE SPACES.
024900         10  WS-CL-COUNT          PIC ZZZ,ZZ9 VALUE ZERO.
025000         10  FILLER               PIC X(93)  VALUE SPACES.
025100
025200******************************************************************
025300 PROCEDURE DIVISION.
025400
025500 000-MAIN.
025600     PERFORM 700-OPEN-FILES.
025700     PERFORM 710-READ-PARM-CARD.
025800     PERFORM 100-LOAD-LEDGER-TABLE.
025900     PERFORM 200-DORMANT-SCAN THRU 200-EXIT.
026000     PERFORM 300-DORMANT-LARGE-SCAN THRU 300-EXIT.
026100     PERFORM 400-SALARY-DEPOSIT-SCAN THRU 400-EXIT.
026200     PERFORM 500-HIGH-BALANCE-SCAN THRU 500-EXIT.
026300     PERFORM 800-CLOSE-FILES.
026400     STOP RUN.
026500
026600 100-LOAD-LEDGER-TABLE.
026700     MOVE ZERO TO LDG-TABLE-COUNT.
026800     OPEN INPUT LDG-TRAN-FILE.
026900     MOVE 'NO ' TO WS-EOF-LDG-SW.
027000     PERFORM 110-LOAD-ONE-LEDGER-ROW THRU 110-EXIT
027100         UNTIL EOF-LEDGER.
027200     CLOSE LDG-TRAN-FILE.
027300
027400 110-LOAD-ONE-LEDGER-ROW.
027500     READ LDG-TRAN-FILE
027600         AT END
027700             MOVE 'YES' TO WS-EOF-LDG-SW
027800             GO TO 110-EXIT.
027900     IF LDG-TABLE-COUNT < LDG-TABLE-MAX
028000         ADD 1 TO LDG-TABLE-COUNT
028100         SET LDG-TX TO LDG-TABLE-COUNT
028200         MOVE LDG-ACT-ID      TO LDG-TBL-ACT-ID (LDG-TX)
028300         MOVE LDG-TRAN-ID     TO LDG-TBL-TRAN-ID (LDG-TX)
028400         MOVE LDG-AMOUNT      TO LDG-TBL-AMOUNT (LDG-TX)
028500         MOVE LDG-DESCRIPTION TO LDG-TBL-DESCRIPTION (LDG-TX)
028600         MOVE LDG-TIMESTAMP   TO LDG-TBL-TIMESTAMP (LDG-TX)
028700         IF LDG-AMOUNT < ZERO
028800             COMPUTE LDG-TBL-ABS-AMOUNT (LDG-TX) =
028900                 ZERO - LDG-AMOUNT
029000         ELSE
029100             MOVE LDG-AMOUNT TO LDG-TBL-ABS-AMOUNT (LDG-TX).
029200 110-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*  SECTION 200 - DORMANT ACCOUNTS.  NO-TRANSACTION ACCOUNTS ARE *
029700*  REPORTED AS UNKNOWN; ACCOUNTS WHOSE ONLY TIMESTAMPS ARE      *
029800*  UNPARSEABLE ARE SKIPPED.                                    *
029900******************************************************************
030000 200-DORMANT-SCAN.
030100     MOVE ZERO TO WS-DORMANT-COUNT.
030200     MOVE 'ANALYZER 1 - DORMANT ACCOUNTS' TO WS-SHL-TITLE.
030300     WRITE AR-REPORT-LINE FROM WS-SECTION-HDR-LINE.
030400     OPEN INPUT ACT-MASTER-FILE.
030500     MOVE 'NO ' TO WS-EOF-ACT-SW.
030600     PERFORM 210-DORMANT-ONE-ACCOUNT THRU 210-EXIT
030700         UNTIL EOF-ACCOUNTS.
030800     CLOSE ACT-MASTER-FILE.
030900     MOVE 'DORMANT ACCOUNTS FOUND ......' TO WS-CL-TEXT.
031000     MOVE WS-DORMANT-COUNT TO WS-CL-COUNT.
031100     WRITE AR-REPORT-LINE FROM WS-COUNT-LINE.
031200 200-EXIT.
031300     EXIT.
031400
031500 210-DORMANT-ONE-ACCOUNT.
031600     READ ACT-MASTER-FILE
031700         AT END
031800             MOVE 'YES' TO WS-EOF-ACT-SW
031900             GO TO 210-EXIT.
032000     PERFORM 220-SCAN-LEDGER-FOR-ACCOUNT THRU 220-EXIT.
032100     IF NOT ACCT-HAS-A-TRAN
032200         ADD 1 TO WS-DORMANT-COUNT
032300         MOVE ACT-ID TO WS-DL-ACT-ID
032400         MOVE ACT-CUST-ID TO WS-DL-CUST-ID
032500         MOVE 'NONE/UNKNOWN' TO WS-DL-LAST-TRAN
032600         MOVE ZERO TO WS-DL-DAYS-INACT
032700         MOVE ACT-STATUS TO WS-DL-STATUS
032800         WRITE AR-REPORT-LINE FROM WS-DORMANT-LINE
032900         GO TO 210-EXIT.
033000     IF NOT ACCT-HAS-A-DATE
033100         GO TO 210-EXIT.
033200     PERFORM 250-COMPUTE-DAYS-INACTIVE.
033300     IF WS-DAYS-INACTIVE-CALC < WS-DAYS-INACTIVE
033400         GO TO 210-EXIT.
033500     ADD 1 TO WS-DORMANT-COUNT.
033600     MOVE ACT-ID TO WS-DL-ACT-ID.
033700     MOVE ACT-CUST-ID TO WS-DL-CUST-ID.
033800     MOVE WS-LATEST-TS TO WS-DL-LAST-TRAN.
033900     MOVE WS-DAYS-INACTIVE-CALC TO WS-DL-DAYS-INACT.
034000     MOVE ACT-STATUS TO WS-DL-STATUS.
034100     WRITE AR-REPORT-LINE FROM WS-DORMANT-LINE.
034200 210-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600*  SECTION 300 - DORMANT ACCOUNTS WITH A LARGE PAST TRANSACTION.*
034700*  NO-TRANSACTION ACCOUNTS ARE EXCLUDED HERE (UNLIKE SECTION    *
034800*  200) - A QUALIFYING PAST TRANSACTION IS REQUIRED.            *
034900******************************************************************
035000 300-DORMANT-LARGE-SCAN.
035100     MOVE ZERO TO WS-DORMANT-LARGE-COUNT.
035200     MOVE 'ANALYZER 2 - DORMANT WITH LARGE PAST TRANSACTION'
035300         TO WS-SHL-TITLE.
035400     WRITE AR-REPORT-LINE FROM WS-SECTION-HDR-LINE.
035500     OPEN INPUT ACT-MASTER-FILE.
035600     MOVE 'NO ' TO WS-EOF-ACT-SW.
035700     PERFORM 310-DORMANT-LARGE-ONE THRU 310-EXIT
035800         UNTIL EOF-ACCOUNTS.
035900     CLOSE ACT-MASTER-FILE.
036000     MOVE 'DORMANT + LARGE TRAN ACCOUNTS ' TO WS-CL-TEXT.
036100     MOVE WS-DORMANT-LARGE-COUNT TO WS-CL-COUNT.
036200     WRITE AR-REPORT-LINE FROM WS-COUNT-LINE.
036300 300-EXIT.
036400     EXIT.
036500
036600 310-DORMANT-LARGE-ONE.
036700     READ ACT-MASTER-FILE
036800         AT END
036900             MOVE 'YES' TO WS-EOF-ACT-SW
037000             GO TO 310-EXIT.
037100     PERFORM 220-SCAN-LEDGER-FOR-ACCOUNT THRU 220-EXIT.
037200     IF NOT ACCT-HAS-A-TRAN
037300         GO TO 310-EXIT.
037400     IF NOT ACCT-HAS-A-DATE
037500         GO TO 310-EXIT.
037600     IF NOT ACCT-HAS-LARGE-TRAN
037700         GO TO 310-EXIT.
037800     PERFORM 250-COMPUTE-DAYS-INACTIVE.
037900     IF WS-DAYS-INACTIVE-CALC < WS-DAYS-INACTIVE
038000         GO TO 310-EXIT.
038100     ADD 1 TO WS-DORMANT-LARGE-COUNT.
038200     MOVE ACT-ID TO WS-DLL-ACT-ID.
038300     MOVE ACT-CUST-ID TO WS-DLL-CUST-ID.
038400     MOVE WS-LATEST-TS TO WS-DLL-LAST-TRAN.
038500     MOVE WS-DAYS-INACTIVE-CALC TO WS-DLL-DAYS-INACT.
038600     MOVE WS-LARGEST-AMT TO WS-DLL-LARGEST.
038700     WRITE AR-REPORT-LINE FROM WS-DORMANT-LARGE-LINE.
038800 310-EXIT.
038900     EXIT.
039000
039100******************************************************************
039200*  PARAGRAPHS SHARED BY SECTIONS 200 AND 300.                  *
039300******************************************************************
039400 220-SCAN-LEDGER-FOR-ACCOUNT.
039500     MOVE 'NO ' TO WS-ANY-TRAN-SW.
039600     MOVE 'NO ' TO WS-ANY-DATE-SW.
039700     MOVE 'NO ' TO WS-LARGE-TRAN-SW.
039800     MOVE SPACES TO WS-LATEST-TS.
039900     MOVE ZERO TO WS-LARGEST-AMT.
040000     MOVE ZERO TO WS-TABLE-IX.
040100 220-SCAN-LOOP.
040200     ADD 1 TO WS-TABLE-IX.
040300     IF WS-TABLE-IX > LDG-TABLE-COUNT
040400         GO TO 220-EXIT.
040500     SET LDG-TX TO WS-TABLE-IX.
040600     IF LDG-TBL-ACT-ID (LDG-TX) NOT = ACT-ID
040700         GO TO 220-SCAN-LOOP.
040800     MOVE 'YES' TO WS-ANY-TRAN-SW.
040900     IF LDG-TBL-ABS-AMOUNT (LDG-TX) > WS-LARGEST-AMT
041000         MOVE LDG-TBL-ABS-AMOUNT (LDG-TX) TO WS-LARGEST-AMT.
041100     IF LDG-TBL-ABS-AMOUNT (LDG-TX) >= WS-THRESHOLD-AMOUNT
041200         MOVE 'YES' TO WS-LARGE-TRAN-SW.
041300     IF LDG-TBL-TIMESTAMP (LDG-TX) NOT = SPACES
041400         MOVE 'YES' TO WS-ANY-DATE-SW
041500         IF LDG-TBL-TIMESTAMP (LDG-TX) > WS-LATEST-TS
041600             MOVE LDG-TBL-TIMESTAMP (LDG-TX) TO WS-LATEST-TS.
041700     GO TO 220-SCAN-LOOP.
041800 220-EXIT.
041900     EXIT.
042000
042100 250-COMPUTE-DAYS-INACTIVE.
042200*    JULIAN-STYLE DAY NUMBER, GOOD ENOUGH FOR A DAYS-BETWEEN
042300*    SUBTRACTION OVER THE RANGE OF DATES THIS FILE CARRIES.
042400     COMPUTE WS-RUN-JULIAN =
042500         (WS-RUN-YYYY * 372) + (WS-RUN-MM * 31) + WS-RUN-DD.
042600     COMPUTE WS-LATEST-JULIAN =
042700         (WS-LATEST-YYYY * 372) + (WS-LATEST-MM * 31)
042800             + WS-LATEST-DD.
042900     COMPUTE WS-DAYS-INACTIVE-CALC =
043000         WS-RUN-JULIAN - WS-LATEST-JULIAN.
043100
043200******************************************************************
043300*  SECTION 400 - SALARY/DEPOSIT CREDIT ACCOUNTS.                *
043400******************************************************************
043500 400-SALARY-DEPOSIT-SCAN.
043600     MOVE ZERO TO WS-SALARY-COUNT.
043700     MOVE 'ANALYZER 3 - SALARY/DEPOSIT ACCOUNTS' TO WS-SHL-TITLE.
043800     WRITE AR-REPORT-LINE FROM WS-SECTION-HDR-LINE.
043900     OPEN INPUT ACT-MASTER-FILE.
044000     MOVE 'NO ' TO WS-EOF-ACT-SW.
044100     PERFORM 410-SALARY-ONE-ACCOUNT THRU 410-EXIT
044200         UNTIL EOF-ACCOUNTS.
044300     CLOSE ACT-MASTER-FILE.
044400     MOVE 'SALARY/DEPOSIT ACCOUNTS FOUND ' TO WS-CL-TEXT.
044500     MOVE WS-SALARY-COUNT TO WS-CL-COUNT.
044600     WRITE AR-REPORT-LINE FROM WS-COUNT-LINE.
044700 400-EXIT.
044800     EXIT.
044900
045000 410-SALARY-ONE-ACCOUNT.
045100     READ ACT-MASTER-FILE
045200         AT END
045300             MOVE 'YES' TO WS-EOF-ACT-SW
045400             GO TO 410-EXIT.
045500     PERFORM 420-SCAN-LEDGER-FOR-SALARY THRU 420-EXIT.
045600     IF WS-SAL-TRAN-COUNT = ZERO
045700         GO TO 410-EXIT.
045800     ADD 1 TO WS-SALARY-COUNT.
045900     MOVE ACT-ID TO WS-SL-ACT-ID.
046000     MOVE ACT-CUST-ID TO WS-SL-CUST-ID.
046100     MOVE ACT-BALANCE TO WS-SL-BALANCE.
046200     MOVE ACT-STATUS TO WS-SL-STATUS.
046300     MOVE WS-SAL-TRAN-COUNT TO WS-SL-TRAN-COUNT.
046400     MOVE WS-MAX-SALARY-AMT TO WS-SL-MAX-AMT.
046500     WRITE AR-REPORT-LINE FROM WS-SALARY-LINE.
046600     MOVE ZERO TO WS-SAL-SAVE-COUNT.
046700 430-WRITE-SUBLINE-LOOP.
046800     ADD 1 TO WS-SAL-SAVE-COUNT.
046900     IF WS-SAL-SAVE-COUNT > 3
047000         GO TO 410-EXIT.
047100     IF WS-SAL-SAVE-TRAN-ID (WS-SAL-SAVE-COUNT) = SPACES
047200         GO TO 410-EXIT.
047300     MOVE WS-SAL-SAVE-TRAN-ID (WS-SAL-SAVE-COUNT)
047400         TO WS-SSL-TRAN-ID.
047500     MOVE WS-SAL-SAVE-AMOUNT (WS-SAL-SAVE-COUNT)
047600         TO WS-SSL-AMOUNT.
047700     MOVE WS-SAL-SAVE-TS (WS-SAL-SAVE-COUNT) TO WS-SSL-TS.
047800     MOVE WS-SAL-SAVE-DESC (WS-SAL-SAVE-COUNT) TO WS-SSL-DESC.
047900     WRITE AR-REPORT-LINE FROM WS-SALARY-SUBLINE.
048000     GO TO 430-WRITE-SUBLINE-LOOP.
048100 410-EXIT.
048200     EXIT.
048300
048400 420-SCAN-LEDGER-FOR-SALARY.
048500     MOVE ZERO TO WS-SAL-TRAN-COUNT.
048600     MOVE ZERO TO WS-MAX-SALARY-AMT.
048700     MOVE SPACES TO WS-SALARY-SAVE-TABLE.
048800     MOVE ZERO TO WS-TABLE-IX.
048900 420-SCAN-LOOP.
049000     ADD 1 TO WS-TABLE-IX.
049100     IF WS-TABLE-IX > LDG-TABLE-COUNT
049200         GO TO 420-EXIT.
049300     SET LDG-TX TO WS-TABLE-IX.
049400     IF LDG-TBL-ACT-ID (LDG-TX) NOT = ACT-ID
049500         GO TO 420-SCAN-LOOP.
049600     IF LDG-TBL-AMOUNT (LDG-TX) < WS-MIN-AMOUNT
049700         GO TO 420-SCAN-LOOP.
049800     PERFORM 600-TEST-SALARY-MATCH THRU 600-EXIT.
049900     IF NOT DESC-IS-SALARY-MATCH
050000         GO TO 420-SCAN-LOOP.
050100     ADD 1 TO WS-SAL-TRAN-COUNT.
050200     IF LDG-TBL-AMOUNT (LDG-TX) > WS-MAX-SALARY-AMT
050300         MOVE LDG-TBL-AMOUNT (LDG-TX) TO WS-MAX-SALARY-AMT.
050400     PERFORM 440-SAVE-LAST-THREE THRU 440-EXIT.
050500     GO TO 420-SCAN-LOOP.
050600 420-EXIT.
050700     EXIT.
050800
050900*    SHIFT-AND-APPEND SO WS-SAL-SAVE-ENTRY ALWAYS HOLDS THE
051000*    LAST UP TO 3 QUALIFYING TRANSACTIONS IN FILE ORDER.
051100 440-SAVE-LAST-THREE.
051200     MOVE WS-SAL-SAVE-ENTRY (2) TO WS-SAL-SAVE-ENTRY (1).
051300     MOVE WS-SAL-SAVE-ENTRY (3) TO WS-SAL-SAVE-ENTRY (2).
051400     MOVE LDG-TBL-TRAN-ID (LDG-TX) TO WS-SAL-SAVE-TRAN-ID (3).
051500     MOVE LDG-TBL-AMOUNT (LDG-TX) TO WS-SAL-SAVE-AMOUNT (3).
051600     MOVE LDG-TBL-TIMESTAMP (LDG-TX) TO WS-SAL-SAVE-TS (3).
051700     MOVE LDG-TBL-DESCRIPTION (LDG-TX) TO WS-SAL-SAVE-DESC (3).
051800 440-EXIT.
051900     EXIT.
052000
052100*    CASE-INSENSITIVE TEST FOR "SALARY" OR "DEPOSIT" ANYWHERE
052200*    IN THE TRANSACTION DESCRIPTION (TICKET BATC-055).
052300 600-TEST-SALARY-MATCH.
052400     MOVE LDG-TBL-DESCRIPTION (LDG-TX) TO WS-DESC-UPPER.
052500     INSPECT WS-DESC-UPPER CONVERTING
052600         'abcdefghijklmnopqrstuvwxyz'
052700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052800     MOVE 'NO ' TO WS-SALARY-MATCH-SW.
052900     MOVE 1 TO WS-SCAN-IX.
053000 610-SALARY-LOOP.
053100     IF WS-SCAN-IX > 25
053200         GO TO 610-EXIT.
053300     IF WS-DESC-UPPER (WS-SCAN-IX:6) = 'SALARY'
053400         MOVE 'YES' TO WS-SALARY-MATCH-SW
053500         GO TO 610-EXIT.
053600     ADD 1 TO WS-SCAN-IX.
053700     GO TO 610-SALARY-LOOP.
053800 610-EXIT.
053900     IF DESC-IS-SALARY-MATCH
054000         GO TO 600-EXIT.
054100     MOVE 1 TO WS-SCAN-IX.
054200 620-DEPOSIT-LOOP.
054300     IF WS-SCAN-IX > 24
054400         GO TO 600-EXIT.
054500     IF WS-DESC-UPPER (WS-SCAN-IX:7) = 'DEPOSIT'
054600         MOVE 'YES' TO WS-SALARY-MATCH-SW
054700         GO TO 600-EXIT.
054800     ADD 1 TO WS-SCAN-IX.
054900     GO TO 620-DEPOSIT-LOOP.
055000 600-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400*  SECTION 500 - HIGH-BALANCE ACCOUNTS, SORTED BALANCE          *
055500*  DESCENDING.  TICKET BATC-105 REPLACED AN IN-MEMORY BUBBLE    *
055600*  PASS WITH THIS SORT.                                        *
055700******************************************************************
055800 500-HIGH-BALANCE-SCAN.
055900     MOVE ZERO TO WS-HIGH-BAL-COUNT.
056000     MOVE 'ANALYZER 4 - HIGH BALANCE ACCOUNTS' TO WS-SHL-TITLE.
056100     WRITE AR-REPORT-LINE FROM WS-SECTION-HDR-LINE.
056200     SORT SRT-HIGH-BAL-FILE
056300         ON DESCENDING KEY SRT-BALANCE
056400         INPUT PROCEDURE 510-SRT-IN THRU 510-EXIT
056500         OUTPUT PROCEDURE 520-SRT-OUT THRU 520-EXIT.
056600     MOVE 'HIGH BALANCE ACCOUNTS FOUND ..' TO WS-CL-TEXT.
056700     MOVE WS-HIGH-BAL-COUNT TO WS-CL-COUNT.
056800     WRITE AR-REPORT-LINE FROM WS-COUNT-LINE.
056900 500-EXIT.
057000     EXIT.
057100
057200 510-SRT-IN.
057300     OPEN INPUT ACT-MASTER-FILE.
057400     MOVE 'NO ' TO WS-EOF-ACT-SW.
057500     PERFORM 515-RELEASE-ONE THRU 515-EXIT
057600         UNTIL EOF-ACCOUNTS.
057700     CLOSE ACT-MASTER-FILE.
057800 510-EXIT.
057900     EXIT.
058000
058100 515-RELEASE-ONE.
058200     READ ACT-MASTER-FILE
058300         AT END
058400             MOVE 'YES' TO WS-EOF-ACT-SW
058500             GO TO 515-EXIT.
058600     IF ACT-BALANCE < WS-MIN-BALANCE
058700         GO TO 515-EXIT.
058800     MOVE ACT-BALANCE TO SRT-BALANCE.
058900     MOVE ACT-ID TO SRT-ACT-ID.
059000     MOVE ACT-CUST-ID TO SRT-CUST-ID.
059100     MOVE ACT-NUMBER TO SRT-ACT-NUMBER.
059200     MOVE ACT-TYPE TO SRT-ACT-TYPE.
059300     MOVE ACT-STATUS TO SRT-ACT-STATUS.
059400     MOVE ACT-INT-RATE TO SRT-INT-RATE.
059500     RELEASE SRT-HIGH-BAL-WORK.
059600 515-EXIT.
059700     EXIT.
059800
059900 520-SRT-OUT.
060000     MOVE 'NO ' TO WS-EOF-SRT-SW.
060100     PERFORM 525-RETURN-ONE THRU 525-EXIT
060200         UNTIL EOF-SORTED-ROWS.
060300 520-EXIT.
060400     EXIT.
060500
060600 525-RETURN-ONE.
060700     RETURN SRT-HIGH-BAL-FILE
060800         AT END
060900             MOVE 'YES' TO WS-EOF-SRT-SW
061000             GO TO 525-EXIT.
061100     ADD 1 TO WS-HIGH-BAL-COUNT.
061200     MOVE SRT-ACT-ID TO WS-HBL-ACT-ID.
061300     MOVE SRT-CUST-ID TO WS-HBL-CUST-ID.
061400     MOVE SRT-ACT-NUMBER TO WS-HBL-ACT-NUMBER.
061500     MOVE SRT-ACT-TYPE TO WS-HBL-ACT-TYPE.
061600     MOVE SRT-BALANCE TO WS-HBL-BALANCE.
061700     MOVE SRT-ACT-STATUS TO WS-HBL-STATUS.
061800     MOVE SRT-INT-RATE TO WS-HBL-INT-RATE.
061900     WRITE AR-REPORT-LINE FROM WS-HIGH-BAL-LINE.
062000 525-EXIT.
062100     EXIT.
062200
062300 710-READ-PARM-CARD.
062400     OPEN INPUT PARM-CARD-FILE.
062500     READ PARM-CARD-FILE
062600         AT END
062700             CONTINUE.
062800     IF WS-PARM-STATUS = '00'
062900         MOVE PC-DAYS-INACTIVE TO WS-DAYS-INACTIVE
063000         MOVE PC-THRESHOLD-AMOUNT TO WS-THRESHOLD-AMOUNT
063100         MOVE PC-MIN-AMOUNT TO WS-MIN-AMOUNT
063200         MOVE PC-MIN-BALANCE TO WS-MIN-BALANCE
063300         MOVE PC-RUN-DATE TO WS-RUN-DATE.
063400     CLOSE PARM-CARD-FILE.
063500
063600 700-OPEN-FILES.
063700     OPEN OUTPUT ANLZ-RPT-FILE.
063800
063900 800-CLOSE-FILES.
064000     CLOSE ANLZ-RPT-FILE.
064100
064200*  END OF PROGRAM ACCTANLZ
064300