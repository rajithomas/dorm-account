000100******************************************************************
000200*    LDGTABLE  -  WHOLE-LEDGER WORK TABLE.  LOADED ONCE AT      *
000300*    PROGRAM START FROM THE LEDGER FILE (SEE LEDGTRAN FOR THE   *
000400*    FILE RECORD LAYOUT) AND RE-SCANNED PER ACCOUNT BY EVERY    *
000500*    PROGRAM THAT NEEDS AN ACCOUNT'S TRANSACTION HISTORY -      *
000600*    REREADING THE LEDGER FILE ONCE PER ACCOUNT WAS TOO SLOW ON *
000700*    THE FULL-VOLUME FILE.                                      *
000800*                                                                *
000900*    HISTORY                                                    *
001000*    02/22/95  RBW  ORIGINAL CODING - TICKET BATC-026           * BATC-026
001100*    06/14/99  LKM  RAISED TABLE SIZE FOR Y2K VOLUME TEST       *
001200******************************************************************
001300 01  LDG-TABLE-CONTROL.
001400     05  LDG-TABLE-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001500     05  LDG-TABLE-MAX               PIC 9(07) COMP-3 VALUE 20000.
001600 01  LDG-TABLE-AREA.
001700     05  LDG-TABLE-ENTRY OCCURS 20000 TIMES
001800                         INDEXED BY LDG-TX.
001900         10  LDG-TBL-ACT-ID          PIC X(06).
002000         10  LDG-TBL-TRAN-ID         PIC X(08).
002100         10  LDG-TBL-AMOUNT          PIC S9(7)V99.
002200         10  LDG-TBL-ABS-AMOUNT      PIC 9(07)V99.
002300         10  LDG-TBL-DESCRIPTION     PIC X(30).
002400         10  LDG-TBL-TIMESTAMP       PIC X(20).
002500         10  LDG-TBL-REFERENCE-ID    PIC X(10).
002600