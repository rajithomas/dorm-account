000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FEEWAIVR.
000300 AUTHOR.        D P KOWALSKI.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH UNIT.
000500 DATE-WRITTEN.  09-05-95.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000800                 THE BATCH SUPPORT GROUP.
000900******************************************************************
001000*  FEEWAIVR  -  CREDIT-CARD FEE WAIVER RULE ENGINE.  READS ONE   *
001100*  FEE-WAIVER REQUEST PER ACCOUNT (SEE FEEWREQ) AND APPLIES THE  *
001200*  EIGHT-RULE WAIVER TABLE IN 200-APPLY-RULE-TABLE - FIRST RULE  *
001300*  WHOSE CONDITION HOLDS WINS, NO FURTHER RULES ARE TESTED.      *
001400*  ONE DECISION ROW IS WRITTEN PER REQUEST, PLUS AN END-OF-RUN   *
001500*  TOTALS LINE.                                                  *
001600*                                                                *
001700*  THE RULE TABLE ITSELF IS NOT A PARAMETER CARD - IT IS FIXED   *
001800*  POLICY AND IS CODED DIRECTLY INTO 200-APPLY-RULE-TABLE.  ANY  *
001900*  CHANGE TO THE PERCENTAGES OR ORDER REQUIRES A PROGRAM CHANGE  *
002000*  AND SIGN-OFF FROM CARD SERVICES, NOT JUST A CARD CHANGE.      *
002100*                                                                *
002200*  CHANGE LOG                                                   *
002300*  09-05-95  DPK  ORIGINAL CODING - TICKET BATC-022             * BATC-022
002400*  02-18-98  DPK  ADDED RULE 2 (NEW-CUSTOMER PROMOTION) AND THE * BATC-061
002500*                 FWR-IS-NEW-CUST FLAG ON THE REQUEST RECORD -  * BATC-061
002600*                 TICKET BATC-061                               * BATC-061
002700*  01-11-99  DPK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS       * BATC-090
002800*                 PROGRAM, NO CHANGE REQUIRED - TICKET BATC-090 * BATC-090
002900*  07-08-03  MTC  RULE 4 (PREMIUM WAIVER) AND RULE 5 (HIGH       *BATC-121
003000*                 BALANCE) SPLIT OUT OF WHAT HAD BEEN ONE RULE  * BATC-121
003100*                 SO THE 50K-100K BAND GETS THE RIGHT PERCENTAGE *BATC-121
003200*                 WHETHER OR NOT THE CUSTOMER IS PREMIUM -       *BATC-121
003300*                 TICKET BATC-121                               * BATC-121
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT WREQ-FILE         ASSIGN TO UT-S-WREQFILE
004500         FILE STATUS IS WS-WREQ-STATUS.
004600     SELECT WAIV-RPT-FILE     ASSIGN TO UT-S-WAIVRPT
004700         FILE STATUS IS WS-RPT-STATUS.
004800
004900******************************************************************
005000 DATA DIVISION.
005100
005200 FILE SECTION.
005300
005400 FD  WREQ-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 75 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS FWR-REQUEST-REC.
006000     COPY FEEWREQ.
006100
006200 FD  WAIV-RPT-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 150 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS WR-REPORT-LINE.
006800 01  WR-REPORT-LINE                   PIC X(150).
006900
007000 WORKING-STORAGE SECTION.
007100*
007200 01  PROGRAM-INDICATOR-SWITCHES.
007300     05  WS-EOF-WREQ-SW           PIC X(03)  VALUE 'NO '.
007400         88  EOF-REQUESTS                    VALUE 'YES'.
007500     05  WS-FIRST-LINE-SW         PIC X(03)  VALUE 'YES'.
007600         88  FIRST-DETAIL-LINE                VALUE 'YES'.
007700
007800 01  FILE-STATUS-FIELDS.
007900     05  WS-WREQ-STATUS           PIC X(02)  VALUE '00'.
008000     05  WS-RPT-STATUS            PIC X(02)  VALUE '00'.
008100*    ALTERNATE VIEW FOR DISPLAYING BOTH DIGITS OF A VSAM-STYLE
008200*    RETURN CODE TO SYSOUT WHEN A FILE STATUS GOES NON-ZERO.
008300     05  WS-WREQ-STATUS-R REDEFINES WS-WREQ-STATUS.
008400         10  WS-WREQ-STATUS-1     PIC 9.
008500         10  WS-WREQ-STATUS-2     PIC 9.
008600
008700 01  WS-RUN-COUNTERS.
008800     05  WS-REQUESTS-PROCESSED    PIC 9(07) COMP-3 VALUE ZERO.
008900     05  WS-ELIGIBLE-COUNT        PIC 9(07) COMP-3 VALUE ZERO.
009000
009100 01  WS-WORK-FIELDS.
009200     05  WS-GRAND-TOTAL-WAIVED    PIC 9(09)V99 VALUE ZERO.
009300*    ALTERNATE VIEW SPLITTING THE RUN-LONG GRAND TOTAL SO IT
009400*    CAN BE DISPLAYED TO SYSOUT IN 800-END-TOTALS WHEN THE
009500*    TOTALS LINE LOOKS WRONG DURING A RECONCILEMENT.
009600     05  WS-GRAND-TOTAL-WAIVED-R REDEFINES WS-GRAND-TOTAL-WAIVED.
009700         10  WS-GRAND-DOLLARS     PIC 9(09).
009800         10  WS-GRAND-CENTS       PIC 9(02).
009900*    PERCENTAGE-OF-FEE WORK AREA USED BY RULES 4 THROUGH 7 -
010000*    HELD TO 2 DECIMALS, ROUNDED, BEFORE IT GOES INTO THE
010100*    DECISION RECORD (SEE TICKET BATC-121 HISTORY NOTE ABOVE).
010200     05  WS-PCT-AF-WAIVED         PIC 9(05)V99 VALUE ZERO.
010300*    ALTERNATE VIEW SPLITTING THE PERCENTAGE WORK FIELD INTO
010400*    WHOLE-DOLLARS AND CENTS FOR A TRACE DISPLAY WHEN DEBUGGING
010500*    A RULE DISPUTE FROM CARD SERVICES.
010600     05  WS-PCT-AF-WAIVED-R REDEFINES WS-PCT-AF-WAIVED.
010700         10  WS-PCT-AF-DOLLARS    PIC 9(05).
010800         10  WS-PCT-AF-CENTS      PIC 9(02).
010900
011000 01  WS-REPORT-LINES.
011100     05  WS-HDR-LINE.
011200         10  FILLER               PIC X(05)  VALUE SPACES.
011300         10  FILLER               PIC X(40)
011400             VALUE 'FEE WAIVER RULE ENGINE - DECISION REPORT'.
011500         10  FILLER               PIC X(105) VALUE SPACES.
011600     05  WS-DETAIL-LINE.
011700         10  FILLER               PIC X(02)  VALUE SPACES.
011800         10  WS-DL-ACT-ID         PIC X(08)  VALUE SPACES.
011900         10  WS-DL-WAIVER-TYPE    PIC X(16)  VALUE SPACES.
012000         10  WS-DL-ANN-WAIVED     PIC ZZ,ZZ9.99 VALUE ZERO.
012100         10  FILLER               PIC X(02)  VALUE SPACES.
012200         10  WS-DL-MON-WAIVED     PIC ZZ9.99    VALUE ZERO.
012300         10  FILLER               PIC X(02)  VALUE SPACES.
012400         10  WS-DL-TOT-WAIVED     PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
012500         10  FILLER               PIC X(02)  VALUE SPACES.
012600         10  WS-DL-ELIGIBLE       PIC X(01)  VALUE SPACES.
012700         10  FILLER               PIC X(02)  VALUE SPACES.
012800         10  WS-DL-RULE-APPLIED   PIC X(25)  VALUE SPACES.
012900         10  FILLER               PIC X(2)   VALUE SPACES.
013000         10  WS-DL-REASON         PIC X(60)  VALUE SPACES.
013100         10  FILLER               PIC X(01)  VALUE SPACES.
013200     05  WS-TOTALS-LINE.
013300         10  FILLER               PIC X(02)  VALUE SPACES.
013400         10  FILLER               PIC X(28)
013500             VALUE 'REQUESTS PROCESSED .........'.
013600         10  WS-TL-REQ-COUNT      PIC ZZZ,ZZ9  VALUE ZERO.
013700         10  FILLER               PIC X(113) VALUE SPACES.
013800     05  WS-TOTALS-LINE-2.
013900         10  FILLER               PIC X(02)  VALUE SPACES.
014000         10  FILLER               PIC X(28)
014100             VALUE 'ELIGIBLE FOR A WAIVER .....'.
014200         10  WS-TL2-ELIG-COUNT    PIC ZZZ,ZZ9  VALUE ZERO.
014300         10  FILLER               PIC X(113) VALUE SPACES.
014400     05  WS-TOTALS-LINE-3.
014500         10  FILLER               PIC X(02)  VALUE SPACES.
014600         10  FILLER               PIC X(28)
014700             VALUE 'GRAND TOTAL WAIVED .........'.
014800         10  WS-TL3-GRAND-TOTAL   PIC ZZ,ZZZ,ZZ9.99 VALUE ZERO.
014900         10  FILLER               PIC X(107) VALUE SPACES.
015000
015100******************************************************************
015200 PROCEDURE DIVISION.
015300
015400 000-MAIN.
015500     PERFORM 700-OPEN-FILES.
015600     WRITE WR-REPORT-LINE FROM WS-HDR-LINE.
015700     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
015800         UNTIL EOF-REQUESTS.
015900     PERFORM 800-END-TOTALS.
016000     PERFORM 900-CLOSE-FILES.
016100     STOP RUN.
016200
016300 100-PROCESS-REQUEST.
016400     READ WREQ-FILE
016500         AT END
016600             MOVE 'YES' TO WS-EOF-WREQ-SW
016700             GO TO 100-EXIT.
016800     ADD 1 TO WS-REQUESTS-PROCESSED.
016900     PERFORM 200-APPLY-RULE-TABLE THRU 200-EXIT.
017000     PERFORM 300-WRITE-DECISION.
017100 100-EXIT.
017200     EXIT.
017300
017400******************************************************************
017500*  200-APPLY-RULE-TABLE  -  THE EIGHT-RULE TABLE, FIRST MATCH    *
017600*  WINS.  EACH RULE GOES STRAIGHT TO 200-EXIT ONCE IT HAS SET    *
017700*  THE DECISION FIELDS, SO NO LOWER-PRIORITY RULE CAN OVERWRITE  *
017800*  IT.  DO NOT REORDER THESE WITHOUT CARD SERVICES SIGN-OFF.     *
017900******************************************************************
018000 200-APPLY-RULE-TABLE.
018100     MOVE FWR-ACT-ID TO FWD-ACT-ID.
018200
018300*    RULE 1 - INACTIVE-ACCOUNT RULE.
018400     IF FWR-STATUS-FROZEN OR FWR-STATUS-CLOSED
018500         MOVE 'NO_WAIVER     ' TO FWD-WAIVER-TYPE
018600         MOVE ZERO TO FWD-ANNUAL-FEE-WAIVED
018700         MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED
018800         MOVE ZERO TO FWD-TOTAL-WAIVED
018900         MOVE 'N' TO FWD-ELIGIBLE
019000         MOVE 'Account not in active status' TO FWD-REASON
019100         MOVE 'INACTIVE_ACCOUNT_RULE' TO FWD-RULE-APPLIED
019200         GO TO 200-EXIT.
019300
019400*    RULE 2 - NEW-CUSTOMER RULE.
019500     IF FWR-NEW-CUST-YES
019600         MOVE 'FULL_WAIVER   ' TO FWD-WAIVER-TYPE
019700         MOVE FWR-ANNUAL-FEE TO FWD-ANNUAL-FEE-WAIVED
019800         MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED
019900         MOVE FWR-ANNUAL-FEE TO FWD-TOTAL-WAIVED
020000         MOVE 'Y' TO FWD-ELIGIBLE
020100         MOVE 'New customer promotion' TO FWD-REASON
020200         MOVE 'NEW_CUSTOMER_RULE' TO FWD-RULE-APPLIED
020300         GO TO 200-EXIT.
020400
020500*    RULE 3 - PREMIUM-CUSTOMER RULE (PREMIUM AND BALANCE AT OR
020600*    ABOVE 100000).
020700     IF FWR-PREMIUM-YES AND FWR-ACT-BALANCE >= 100000.00
020800         MOVE 'FULL_WAIVER   ' TO FWD-WAIVER-TYPE
020900         MOVE FWR-ANNUAL-FEE TO FWD-ANNUAL-FEE-WAIVED
021000         MOVE FWR-MONTHLY-FEE TO FWD-MONTHLY-FEE-WAIVED
021100         COMPUTE FWD-TOTAL-WAIVED ROUNDED =
021200             FWR-ANNUAL-FEE + (12 * FWR-MONTHLY-FEE)
021300         MOVE 'Y' TO FWD-ELIGIBLE
021400         MOVE 'Premium customer status with high balance'
021500             TO FWD-REASON
021600         MOVE 'PREMIUM_CUSTOMER_RULE' TO FWD-RULE-APPLIED
021700         GO TO 200-EXIT.
021800
021900*    RULE 4 - PREMIUM-WAIVER RULE (PREMIUM AND BALANCE 50000 UP
022000*    TO BUT NOT INCLUDING 100000).
022100     IF FWR-PREMIUM-YES AND FWR-ACT-BALANCE >= 50000.00
022200             AND FWR-ACT-BALANCE < 100000.00
022300         COMPUTE WS-PCT-AF-WAIVED ROUNDED =
022400             0.75 * FWR-ANNUAL-FEE
022500         MOVE 'PREMIUM_WAIVER' TO FWD-WAIVER-TYPE
022600         MOVE WS-PCT-AF-WAIVED TO FWD-ANNUAL-FEE-WAIVED
022700         MOVE FWR-MONTHLY-FEE TO FWD-MONTHLY-FEE-WAIVED
022800         COMPUTE FWD-TOTAL-WAIVED ROUNDED =
022900             WS-PCT-AF-WAIVED + (12 * FWR-MONTHLY-FEE)
023000         MOVE 'Y' TO FWD-ELIGIBLE
023100         MOVE 'Premium waiver: 75% annual fee + free monthly
023200-    'maintenance for premium customer' TO FWD-REASON
023300         MOVE 'PREMIUM_WAIVER_RULE' TO FWD-RULE-APPLIED
023400         GO TO 200-EXIT.
023500
023600*    RULE 5 - HIGH-BALANCE RULE (BALANCE 50000 UP TO BUT NOT
023700*    INCLUDING 100000, NOT ALREADY CAUGHT BY RULE 4).
023800     IF FWR-ACT-BALANCE >= 50000.00
023900             AND FWR-ACT-BALANCE < 100000.00
024000         COMPUTE WS-PCT-AF-WAIVED ROUNDED =
024100             0.50 * FWR-ANNUAL-FEE
024200         MOVE 'PARTIAL_WAIVER' TO FWD-WAIVER-TYPE
024300         MOVE WS-PCT-AF-WAIVED TO FWD-ANNUAL-FEE-WAIVED
024400         MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED
024500         MOVE WS-PCT-AF-WAIVED TO FWD-TOTAL-WAIVED
024600         MOVE 'Y' TO FWD-ELIGIBLE
024700         MOVE 'High balance threshold met (50k-100k)'
024800             TO FWD-REASON
024900         MOVE 'HIGH_BALANCE_RULE' TO FWD-RULE-APPLIED
025000         GO TO 200-EXIT.
025100
025200*    RULE 6 - ACTIVE-USER RULE (20 OR MORE MONTHLY TRANSACTIONS
025300*    AND BALANCE AT OR ABOVE 10000).
025400     IF FWR-MONTHLY-TRAN-CNT >= 20 AND FWR-ACT-BALANCE >= 10000.00
025500         COMPUTE WS-PCT-AF-WAIVED ROUNDED =
025600             0.25 * FWR-ANNUAL-FEE
025700         MOVE 'PARTIAL_WAIVER' TO FWD-WAIVER-TYPE
025800         MOVE WS-PCT-AF-WAIVED TO FWD-ANNUAL-FEE-WAIVED
025900         MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED
026000         MOVE WS-PCT-AF-WAIVED TO FWD-TOTAL-WAIVED
026100         MOVE 'Y' TO FWD-ELIGIBLE
026200         MOVE 'High transaction activity (20+ monthly
026300-    'transactions)' TO FWD-REASON
026400         MOVE 'ACTIVE_USER_RULE' TO FWD-RULE-APPLIED
026500         GO TO 200-EXIT.
026600
026700*    RULE 7 - LONG-TENURE RULE (60 OR MORE MONTHS OF TENURE AND
026800*    STATUS ACTIVE).
026900     IF FWR-TENURE-MONTHS >= 60 AND FWR-STATUS-ACTIVE
027000         COMPUTE WS-PCT-AF-WAIVED ROUNDED =
027100             0.20 * FWR-ANNUAL-FEE
027200         MOVE 'PARTIAL_WAIVER' TO FWD-WAIVER-TYPE
027300         MOVE WS-PCT-AF-WAIVED TO FWD-ANNUAL-FEE-WAIVED
027400         MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED
027500         MOVE WS-PCT-AF-WAIVED TO FWD-TOTAL-WAIVED
027600         MOVE 'Y' TO FWD-ELIGIBLE
027700         MOVE 'Long account tenure (5+ years)' TO FWD-REASON
027800         MOVE 'LONG_TENURE_RULE' TO FWD-RULE-APPLIED
027900         GO TO 200-EXIT.
028000
028100*    RULE 8 - DEFAULT RULE.  NOTHING ELSE MATCHED.
028200     MOVE 'NO_WAIVER     ' TO FWD-WAIVER-TYPE.
028300     MOVE ZERO TO FWD-ANNUAL-FEE-WAIVED.
028400     MOVE ZERO TO FWD-MONTHLY-FEE-WAIVED.
028500     MOVE ZERO TO FWD-TOTAL-WAIVED.
028600     MOVE 'N' TO FWD-ELIGIBLE.
028700     MOVE 'No eligibility criteria met' TO FWD-REASON.
028800     MOVE 'DEFAULT_RULE' TO FWD-RULE-APPLIED.
028900 200-EXIT.
029000     EXIT.
029100
029200 300-WRITE-DECISION.
029300     IF FWD-ELIGIBLE-YES
029400         ADD 1 TO WS-ELIGIBLE-COUNT.
029500     ADD FWD-TOTAL-WAIVED TO WS-GRAND-TOTAL-WAIVED.
029600     MOVE FWD-ACT-ID TO WS-DL-ACT-ID.
029700     MOVE FWD-WAIVER-TYPE TO WS-DL-WAIVER-TYPE.
029800     MOVE FWD-ANNUAL-FEE-WAIVED TO WS-DL-ANN-WAIVED.
029900     MOVE FWD-MONTHLY-FEE-WAIVED TO WS-DL-MON-WAIVED.
030000     MOVE FWD-TOTAL-WAIVED TO WS-DL-TOT-WAIVED.
030100     MOVE FWD-ELIGIBLE TO WS-DL-ELIGIBLE.
030200     MOVE FWD-RULE-APPLIED TO WS-DL-RULE-APPLIED.
030300     MOVE FWD-REASON TO WS-DL-REASON.
030400     WRITE WR-REPORT-LINE FROM WS-DETAIL-LINE.
030500
030600 800-END-TOTALS.
030700     MOVE WS-REQUESTS-PROCESSED TO WS-TL-REQ-COUNT.
030800     WRITE WR-REPORT-LINE FROM WS-TOTALS-LINE.
030900     MOVE WS-ELIGIBLE-COUNT TO WS-TL2-ELIG-COUNT.
031000     WRITE WR-REPORT-LINE FROM WS-TOTALS-LINE-2.
031100     MOVE WS-GRAND-TOTAL-WAIVED TO WS-TL3-GRAND-TOTAL.
031200     WRITE WR-REPORT-LINE FROM WS-TOTALS-LINE-3.
031300
031400 700-OPEN-FILES.
031500     OPEN INPUT WREQ-FILE.
031600     OPEN OUTPUT WAIV-RPT-FILE.
031700
031800 900-CLOSE-FILES.
031900     CLOSE WREQ-FILE.
032000     CLOSE WAIV-RPT-FILE.
032100
032200*  END OF PROGRAM FEEWAIVR
032300