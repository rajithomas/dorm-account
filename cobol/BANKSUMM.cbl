000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKSUMM.
000300 AUTHOR.        R B WOJCIK.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH UNIT.
000500 DATE-WRITTEN.  09-14-94.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000800                 THE BATCH SUPPORT GROUP.
000900******************************************************************
001000*  BANKSUMM  -  CUSTOMER AND ACCOUNT SUMMARY FIGURES.           *
001100*                                                                *
001200*  READS ONE CONTROL CARD PER REQUEST FROM CTLCARD.  EACH CARD  *
001300*  ASKS EITHER FOR A CUSTOMER SUMMARY (ACCOUNT COUNT AND TOTAL  *
001400*  BALANCE OF ALL ACCOUNTS OWNED BY THE CUSTOMER) OR AN ACCOUNT *
001500*  SUMMARY (TRANSACTION COUNT AND CURRENT BALANCE FOR ONE       *
001600*  ACCOUNT).  THE THREE MASTER FILES ARE TREATED AS READ-ONLY - *
001700*  THIS PROGRAM NEVER REWRITES THEM.  A KEY LOOKUP IS ALWAYS A  *
001800*  FULL SEQUENTIAL SCAN OF THE MASTER BY EXACT KEY - NO INDEX   *
001900*  IS MAINTAINED; SEE THE DATA ADMIN GROUP'S STANDARDS NOTE     *
002000*  BATC-014 BEFORE ADDING ONE.                                 *
002100*                                                                *
002200*  CHANGE LOG                                                   *
002300*  09-14-94  RBW  ORIGINAL CODING - TICKET BATC-014             * BATC-014
002400*  05-19-95  RBW  ADD ACCOUNT SUMMARY REQUEST TYPE - TICKET     * BATC-019
002500*                 BATC-019                                     *  BATC-019
002600*  04-02-96  LKM  CALL OUT TO BANKCALC FOR THE ACCUMULATOR      * BATC-048
002700*                 LOGIC SO DORMRPT/ACCTANLZ CAN SHARE IT -      * BATC-048
002800*                 TICKET BATC-048                               * BATC-048
002900*  11-20-97  DPK  CUSTOMER-NOT-FOUND AND ACCOUNT-NOT-FOUND NOW  * BATC-077
003000*                 PRINT A MESSAGE LINE INSTEAD OF ABENDING -    * BATC-077
003100*                 TICKET BATC-077                               * BATC-077
003200*  01-11-99  DPK  Y2K REVIEW OF DATE FIELDS - NONE CARRIED IN   * BATC-090
003300*                 THIS PROGRAM, NO CHANGE REQUIRED - TICKET     * BATC-090
003400*                 BATC-090                                     *  BATC-090
003500*  07-08-03  MTC  CONTROL-CARD COUNT NOW PRINTED ON THE RUN     * BATC-118
003600*                 FOOTER - TICKET BATC-118                     *  BATC-118
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CTL-CARD-FILE    ASSIGN TO UT-S-CTLCARD
004800         FILE STATUS IS WS-CTL-STATUS.
004900     SELECT CUST-MASTER-FILE ASSIGN TO UT-S-CUSTFILE
005000         FILE STATUS IS WS-CUST-STATUS.
005100     SELECT ACT-MASTER-FILE  ASSIGN TO UT-S-ACCTFILE
005200         FILE STATUS IS WS-ACT-STATUS.
005300     SELECT LDG-TRAN-FILE    ASSIGN TO UT-S-LEDGFILE
005400         FILE STATUS IS WS-LDG-STATUS.
005500     SELECT SUMM-RPT-FILE    ASSIGN TO UT-S-SUMMRPT
005600         FILE STATUS IS WS-RPT-STATUS.
005700
005800******************************************************************
005900 DATA DIVISION.
006000
006100 FILE SECTION.
006200
006300 FD  CTL-CARD-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS CC-CONTROL-CARD.
006900 01  CC-CONTROL-CARD.
007000     05  CC-REQUEST-TYPE          PIC X(07).
007100         88  CC-CUST-SUMMARY      VALUE 'CUSTSUM'.
007200         88  CC-ACCT-SUMMARY      VALUE 'ACCTSUM'.
007300     05  CC-KEY-ID                PIC X(06).
007400     05  FILLER                   PIC X(67).
007500
007600 FD  CUST-MASTER-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 200 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS CUST-MASTER-REC.
008200     COPY CUSTMSTR.
008300
008400 FD  ACT-MASTER-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 125 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS ACT-MASTER-REC.
009000     COPY ACCTMSTR.
009100
009200 FD  LDG-TRAN-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 125 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS LDG-TRAN-REC.
009800     COPY LEDGTRAN.
009900
010000 FD  SUMM-RPT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SR-REPORT-LINE.
010600 01  SR-REPORT-LINE               PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-EOF-CTL-SW            PIC X(03)  VALUE 'NO '.
011200         88  EOF-CTL-CARDS                   VALUE 'YES'.
011300     05  WS-EOF-ACT-SW            PIC X(03)  VALUE 'NO '.
011400         88  EOF-ACCOUNTS                    VALUE 'YES'.
011500     05  WS-EOF-LDG-SW            PIC X(03)  VALUE 'NO '.
011600         88  EOF-LEDGER                      VALUE 'YES'.
011700     05  WS-EOF-CUST-SW           PIC X(03)  VALUE 'NO '.
011800         88  EOF-CUSTOMERS                   VALUE 'YES'.
011900     05  WS-CUST-FOUND-SW         PIC X(03)  VALUE 'NO '.
012000         88  CUST-WAS-FOUND                  VALUE 'YES'.
012100     05  WS-ACT-FOUND-SW          PIC X(03)  VALUE 'NO '.
012200         88  ACT-WAS-FOUND                   VALUE 'YES'.
012300
012400 01  FILE-STATUS-FIELDS.
012500     05  WS-CTL-STATUS            PIC X(02)  VALUE '00'.
012600     05  WS-CUST-STATUS           PIC X(02)  VALUE '00'.
012700     05  WS-ACT-STATUS            PIC X(02)  VALUE '00'.
012800     05  WS-LDG-STATUS            PIC X(02)  VALUE '00'.
012900     05  WS-RPT-STATUS            PIC X(02)  VALUE '00'.
013000*    ALTERNATE NUMERIC VIEW OF THE CTL-CARD-FILE STATUS FOR
013100*    ABEND-CODE TESTS (VSAM RETURN-CODE STYLE, BATC-077).
013200     05  WS-CTL-STATUS-R REDEFINES WS-CTL-STATUS.
013300         10  WS-CTL-STATUS-1      PIC 9.
013400         10  WS-CTL-STATUS-2      PIC 9.
013500
013600 01  WS-RUN-COUNTERS.
013700     05  WS-CARDS-READ            PIC 9(05) COMP-3 VALUE ZERO.
013800     05  WS-CUST-REQUESTS         PIC 9(05) COMP-3 VALUE ZERO.
013900     05  WS-ACCT-REQUESTS         PIC 9(05) COMP-3 VALUE ZERO.
014000     05  WS-NOT-FOUND-COUNT       PIC 9(05) COMP-3 VALUE ZERO.
014100
014200 01  WS-WORK-FIELDS.
014300     05  WS-CUST-ACCT-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
014400     05  WS-CUST-BALANCE-TOTAL    PIC S9(9)V99 VALUE ZERO.
014500     05  WS-ACCT-TRAN-COUNT       PIC 9(07) COMP-3 VALUE ZERO.
014600     05  WS-ACCT-CURR-BALANCE     PIC S9(7)V99 VALUE ZERO.
014700     05  WS-REQUESTED-KEY         PIC X(06)  VALUE SPACES.
014800*    THE KEY CARD CARRIES A 6-BYTE FIELD FOR BOTH REQUEST
014900*    TYPES - ONLY THE FIRST 5 BYTES ARE SIGNIFICANT WHEN THE
015000*    CARD IS A CUSTSUM REQUEST.  SEE TICKET BATC-019.
015100     05  WS-REQUESTED-KEY-R REDEFINES WS-REQUESTED-KEY.
015200         10  WS-REQ-CUST-ID       PIC X(05).
015300         10  FILLER               PIC X(01).
015400
015500*  BANKCALC LINKAGE WORK AREAS - SEE BANKCALC LINKAGE SECTION.
015600 01  WS-BC-CONTROL.
015700     05  WS-BC-FUNCTION-CODE      PIC X(04).
015800     05  WS-BC-RESET-SW           PIC X(01).
015900     05  WS-BC-RECORD-QUALIFIES   PIC X(01).
016000 01  WS-BC-ACCOUNT-ROW.
016100     05  WS-BC-ACT-BALANCE        PIC S9(7)V99.
016200 01  WS-BC-LEDGER-ROW.
016300     05  WS-BC-LDG-AMOUNT         PIC S9(7)V99.
016400 01  WS-BC-STATS.
016500     05  WS-BC-RECORD-COUNT       PIC 9(07) COMP-3.
016600     05  WS-BC-BALANCE-TOTAL      PIC S9(9)V99.
016700
016800 01  WS-REPORT-LINES.
016900     05  WS-HDR-LINE.
017000         10  FILLER               PIC X(05)  VALUE SPACES.
017100         10  FILLER               PIC X(30)  VALUE
017200             'BANKING CUSTOMER/ACCOUNT SUMM'.
017300         10  FILLER               PIC X(97)  VALUE SPACES.
017400*    ALTERNATE COLUMN VIEW OF THE HEADER LINE USED WHEN THE
017500*    RUN-DATE STAMP IS INSERTED BY THE OPERATOR JCL OVERRIDE.
017600     05  WS-HDR-LINE-R REDEFINES WS-HDR-LINE.
017700         10  FILLER               PIC X(05).
017800         10  WS-HDR-TITLE         PIC X(30).
017900         10  WS-HDR-STAMP         PIC X(20).
018000         10  FILLER               PIC X(77).
018100     05  WS-CUST-SUMM-LINE.
018200         10  FILLER               PIC X(02)  VALUE SPACES.
018300         10  WS-CSL-LABEL         PIC X(18)  VALUE SPACES.
018400         10  WS-CSL-CUST-ID       PIC X(06)  VALUE SPACES.
018500         10  FILLER               PIC X(03)  VALUE SPACES.
018600         10  WS-CSL-FIRST-NAME    PIC X(16)  VALUE SPACES.
018700         10  WS-CSL-LAST-NAME     PIC X(16)  VALUE SPACES.
018800         10  WS-CSL-ACCT-COUNT    PIC ZZZ,ZZ9 VALUE ZERO.
018900         10  FILLER               PIC X(03)  VALUE SPACES.
019000         10  WS-CSL-TOTAL-BAL     PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
019100         10  FILLER               PIC X(49)  VALUE SPACES.
019200     05  WS-ACCT-SUMM-LINE.
019300         10  FILLER               PIC X(02)  VALUE SPACES.
019400         10  WS-ASL-LABEL         PIC X(18)  VALUE SPACES.
019500         10  WS-ASL-ACT-ID        PIC X(07)  VALUE SPACES.
019600         10  WS-ASL-TRAN-COUNT    PIC ZZZ,ZZ9 VALUE ZERO.
019700         10  FILLER               PIC X(03)  VALUE SPACES.
019800         10  WS-ASL-BALANCE       PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
019900         10  FILLER               PIC X(60)  VALUE SPACES.
020000     05  WS-NOT-FOUND-LINE.
020100         10  FILLER               PIC X(02)  VALUE SPACES.
020200         10  WS-NFL-LABEL         PIC X(09)  VALUE SPACES.
020300         10  WS-NFL-KEY           PIC X(06)  VALUE SPACES.
020400         10  WS-NFL-TEXT          PIC X(25)  VALUE
020500             ' - NOT FOUND ON MASTER'.
020600         10  FILLER               PIC X(90)  VALUE SPACES.
020700     05  WS-FOOTER-LINE.
020800         10  FILLER               PIC X(02)  VALUE SPACES.
020900         10  WS-FTR-TEXT          PIC X(28)  VALUE
021000             'CONTROL CARDS PROCESSED ....'.
021100         10  WS-FTR-CARD-COUNT    PIC ZZZ,ZZ9 VALUE ZERO.
021200         10  FILLER               PIC X(95)  VALUE SPACES.
021300
021400******************************************************************
021500 PROCEDURE DIVISION.
021600
021700 000-MAIN.
021800     PERFORM 700-OPEN-FILES.
021900     PERFORM 710-WRITE-HEADER.
022000     PERFORM 100-PROCESS-REQUEST
022100         UNTIL EOF-CTL-CARDS.
022200     PERFORM 790-WRITE-FOOTER.
022300     PERFORM 800-CLOSE-FILES.
022400     STOP RUN.
022500
022600 100-PROCESS-REQUEST.
022700     PERFORM 600-READ-CTL-CARD.
022800     IF NOT EOF-CTL-CARDS
022900         ADD 1 TO WS-CARDS-READ
023000         MOVE CC-KEY-ID TO WS-REQUESTED-KEY
023100         IF CC-CUST-SUMMARY
023200             ADD 1 TO WS-CUST-REQUESTS
023300             PERFORM 200-CUST-SUMMARY THRU 200-EXIT
023400         ELSE
023500             IF CC-ACCT-SUMMARY
023600                 ADD 1 TO WS-ACCT-REQUESTS
023700                 PERFORM 300-ACCT-SUMMARY THRU 300-EXIT.
023800
023900 200-CUST-SUMMARY.
024000     PERFORM 210-FIND-CUSTOMER THRU 210-RDLOOP-EXIT.
024100     IF NOT CUST-WAS-FOUND
024200         ADD 1 TO WS-NOT-FOUND-COUNT
024300         MOVE WS-REQUESTED-KEY TO WS-NFL-KEY
024400         MOVE 'CUSTOMER ' TO WS-NFL-LABEL
024500         WRITE SR-REPORT-LINE FROM WS-NOT-FOUND-LINE
024600         GO TO 200-EXIT.
024700*
024800     MOVE ZERO TO WS-CUST-ACCT-COUNT.
024900     MOVE ZERO TO WS-CUST-BALANCE-TOTAL.
025000     MOVE 'Y' TO WS-BC-RESET-SW.
025100     CALL 'BANKCALC' USING WS-BC-CONTROL, WS-BC-ACCOUNT-ROW,
025200                           WS-BC-LEDGER-ROW, WS-BC-STATS.
025300     MOVE 'NO ' TO WS-BC-RESET-SW.
025400     OPEN INPUT ACT-MASTER-FILE.
025500     MOVE 'NO ' TO WS-EOF-ACT-SW.
025600     PERFORM 220-SCAN-ACCOUNTS-FOR-CUST THRU 220-EXIT
025700         UNTIL EOF-ACCOUNTS.
025800     CLOSE ACT-MASTER-FILE.
025900     MOVE WS-BC-RECORD-COUNT TO WS-CUST-ACCT-COUNT.
026000     MOVE WS-BC-BALANCE-TOTAL TO WS-CUST-BALANCE-TOTAL.
026100     MOVE 'CUSTOMER SUMMARY -' TO WS-CSL-LABEL.
026200     MOVE CUST-ID TO WS-CSL-CUST-ID.
026300     MOVE CUST-FIRST-NAME TO WS-CSL-FIRST-NAME.
026400     MOVE CUST-LAST-NAME TO WS-CSL-LAST-NAME.
026500     MOVE WS-CUST-ACCT-COUNT TO WS-CSL-ACCT-COUNT.
026600     MOVE WS-CUST-BALANCE-TOTAL TO WS-CSL-TOTAL-BAL.
026700     WRITE SR-REPORT-LINE FROM WS-CUST-SUMM-LINE.
026800 200-EXIT.
026900     EXIT.
027000
027100 210-FIND-CUSTOMER.
027200     MOVE 'NO ' TO WS-CUST-FOUND-SW.
027300     OPEN INPUT CUST-MASTER-FILE.
027400     MOVE 'NO ' TO WS-EOF-CUST-SW.
027500 210-RDLOOP.
027600     READ CUST-MASTER-FILE
027700         AT END
027800             MOVE 'YES' TO WS-EOF-CUST-SW
027900             GO TO 210-RDLOOP-EXIT.
028000     IF CUST-ID = WS-REQ-CUST-ID
028100         MOVE 'YES' TO WS-CUST-FOUND-SW
028200         GO TO 210-RDLOOP-EXIT.
028300     GO TO 210-RDLOOP.
028400 210-RDLOOP-EXIT.
028500     CLOSE CUST-MASTER-FILE.
028600
028700 220-SCAN-ACCOUNTS-FOR-CUST.
028800     READ ACT-MASTER-FILE
028900         AT END
029000             MOVE 'YES' TO WS-EOF-ACT-SW
029100             GO TO 220-EXIT.
029200     MOVE 'NO ' TO WS-BC-RECORD-QUALIFIES.
029300     IF ACT-CUST-ID = WS-REQ-CUST-ID
029400         MOVE 'YES' TO WS-BC-RECORD-QUALIFIES
029500         MOVE ACT-BALANCE TO WS-BC-ACT-BALANCE.
029600     MOVE 'CUST' TO WS-BC-FUNCTION-CODE.
029700     CALL 'BANKCALC' USING WS-BC-CONTROL, WS-BC-ACCOUNT-ROW,
029800                           WS-BC-LEDGER-ROW, WS-BC-STATS.
029900 220-EXIT.
030000     EXIT.
030100
030200 300-ACCT-SUMMARY.
030300     PERFORM 310-FIND-ACCOUNT THRU 310-RDLOOP-EXIT.
030400     IF NOT ACT-WAS-FOUND
030500         ADD 1 TO WS-NOT-FOUND-COUNT
030600         MOVE WS-REQUESTED-KEY TO WS-NFL-KEY
030700         MOVE 'ACCOUNT  ' TO WS-NFL-LABEL
030800         WRITE SR-REPORT-LINE FROM WS-NOT-FOUND-LINE
030900         GO TO 300-EXIT.
031000     MOVE ZERO TO WS-ACCT-TRAN-COUNT.
031100     MOVE 'Y' TO WS-BC-RESET-SW.
031200     CALL 'BANKCALC' USING WS-BC-CONTROL, WS-BC-ACCOUNT-ROW,
031300                           WS-BC-LEDGER-ROW, WS-BC-STATS.
031400     MOVE 'NO ' TO WS-BC-RESET-SW.
031500     OPEN INPUT LDG-TRAN-FILE.
031600     MOVE 'NO ' TO WS-EOF-LDG-SW.
031700     PERFORM 320-SCAN-LEDGER-FOR-ACCT THRU 320-EXIT
031800         UNTIL EOF-LEDGER.
031900     CLOSE LDG-TRAN-FILE.
032000     MOVE WS-BC-RECORD-COUNT TO WS-ACCT-TRAN-COUNT.
032100     MOVE WS-ACCT-CURR-BALANCE TO WS-ASL-BALANCE.
032200     MOVE 'ACCOUNT SUMMARY  -' TO WS-ASL-LABEL.
032300     MOVE ACT-ID TO WS-ASL-ACT-ID.
032400     MOVE WS-ACCT-TRAN-COUNT TO WS-ASL-TRAN-COUNT.
032500     WRITE SR-REPORT-LINE FROM WS-ACCT-SUMM-LINE.
032600 300-EXIT.
032700     EXIT.
032800
032900 310-FIND-ACCOUNT.
033000     MOVE 'NO ' TO WS-ACT-FOUND-SW.
033100     OPEN INPUT ACT-MASTER-FILE.
033200     MOVE 'NO ' TO WS-EOF-ACT-SW.
033300 310-RDLOOP.
033400     READ ACT-MASTER-FILE
033500         AT END
033600             MOVE 'YES' TO WS-EOF-ACT-SW
033700             GO TO 310-RDLOOP-EXIT.
033800     IF ACT-ID = WS-REQUESTED-KEY
033900         MOVE 'YES' TO WS-ACT-FOUND-SW
034000         MOVE ACT-BALANCE TO WS-ACCT-CURR-BALANCE
034100         GO TO 310-RDLOOP-EXIT.
034200     GO TO 310-RDLOOP.
034300 310-RDLOOP-EXIT.
034400     CLOSE ACT-MASTER-FILE.
034500
034600 320-SCAN-LEDGER-FOR-ACCT.
034700     READ LDG-TRAN-FILE
034800         AT END
034900             MOVE 'YES' TO WS-EOF-LDG-SW
035000             GO TO 320-EXIT.
035100     MOVE 'NO ' TO WS-BC-RECORD-QUALIFIES.
035200     IF LDG-ACT-ID = WS-REQUESTED-KEY
035300         MOVE 'YES' TO WS-BC-RECORD-QUALIFIES
035400         MOVE LDG-AMOUNT TO WS-BC-LDG-AMOUNT.
035500     MOVE 'ACCT' TO WS-BC-FUNCTION-CODE.
035600     CALL 'BANKCALC' USING WS-BC-CONTROL, WS-BC-ACCOUNT-ROW,
035700                           WS-BC-LEDGER-ROW, WS-BC-STATS.
035800 320-EXIT.
035900     EXIT.
036000
036100 600-READ-CTL-CARD.
036200     READ CTL-CARD-FILE
036300         AT END
036400             MOVE 'YES' TO WS-EOF-CTL-SW.
036500
036600 700-OPEN-FILES.
036700     OPEN INPUT CTL-CARD-FILE.
036800     OPEN OUTPUT SUMM-RPT-FILE.
036900
037000 710-WRITE-HEADER.
037100     MOVE 'BANKING CUSTOMER/ACCOUNT SUMM' TO WS-HDR-TITLE.
037200     WRITE SR-REPORT-LINE FROM WS-HDR-LINE.
037300
037400 790-WRITE-FOOTER.
037500     MOVE WS-CARDS-READ TO WS-FTR-CARD-COUNT.
037600     WRITE SR-REPORT-LINE FROM WS-FOOTER-LINE.
037700
037800 800-CLOSE-FILES.
037900     CLOSE CTL-CARD-FILE.
038000     CLOSE SUMM-RPT-FILE.
038100
038200*  END OF PROGRAM BANKSUMM
038300