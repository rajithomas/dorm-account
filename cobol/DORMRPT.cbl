000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DORMRPT.
000300 AUTHOR.        R B WOJCIK.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH UNIT.
000500 DATE-WRITTEN.  02-22-95.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000800                 THE BATCH SUPPORT GROUP.
000900******************************************************************
001000*  DORMRPT  -  DORMANT ACCOUNT REPORT.                          *
001100*                                                                *
001200*  SELECTS ACCOUNTS WHOSE LAST LEDGER ACTIVITY IS DAYS-INACTIVE *
001300*  OR MORE DAYS OLD AND WHICH HAVE AT LEAST ONE PAST TRANSACTION*
001400*  WHOSE ABSOLUTE AMOUNT MEETS OR EXCEEDS THRESHOLD-AMOUNT.     *
001500*  THE WHOLE LEDGER IS LOADED INTO WS-LDG TABLE ONCE AT START   *
001600*  AND RE-SCANNED FOR EACH ACCOUNT - REREADING THE LEDGER FILE  *
001700*  ONCE PER ACCOUNT WAS TOO SLOW ON THE FULL-VOLUME FILE (SEE   *
001800*  TICKET BATC-026).                                            *
001900*                                                                *
002000*  RUN PARAMETERS (FROM UT-S-PARMCARD, ONE CARD):                *
002100*    DAYS-INACTIVE    DEFAULT 180                               *
002200*    THRESHOLD-AMOUNT  DEFAULT 1000.00                          *
002300*    REQUIRE-STATUS    OPTIONAL - BLANK MEANS NO FILTER         *
002400*    RUN-DATE (YYYYMMDD) - THE "NOW" THE AGE IS MEASURED FROM   *
002500*                                                                *
002600*  CHANGE LOG                                                   *
002700*  02-22-95  RBW  ORIGINAL CODING - TICKET BATC-026             * BATC-026
002800*  06-10-96  LKM  ADD REQUIRE-STATUS FILTER - TICKET BATC-052   * BATC-052
002900*  01-11-99  DPK  Y2K REVIEW - RUN-DATE PARAMETER CARD NOW      * BATC-090
003000*                 CARRIES A 4-DIGIT YEAR (WAS 2-DIGIT) - TICKET * BATC-090
003100*                 BATC-090                                     *  BATC-090
003200*  03-14-01  MTC  SET RETURN-CODE 4 WHEN NO ROWS ARE SELECTED   * BATC-104
003300*                 SO THE OPERATOR JCL CAN CONDITIONALLY SCRATCH * BATC-104
003400*                 THE STALE REPORT DATA SET - TICKET BATC-104   * BATC-104
003500*  08-19-03  SJR  ADDED THE PARAMETER HEADER AND THE RECAP/     * BATC-119
003600*                 ROW-COUNT LINES REQUIRED AT THE END OF THE    * BATC-119
003700*                 REPORT - TICKET BATC-119                      * BATC-119
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PARM-CARD-FILE   ASSIGN TO UT-S-PARMCARD
004900         FILE STATUS IS WS-PARM-STATUS.
005000     SELECT ACT-MASTER-FILE  ASSIGN TO UT-S-ACCTFILE
005100         FILE STATUS IS WS-ACT-STATUS.
005200     SELECT LDG-TRAN-FILE    ASSIGN TO UT-S-LEDGFILE
005300         FILE STATUS IS WS-LDG-STATUS.
005400     SELECT DORM-RPT-FILE    ASSIGN TO UT-S-DORMRPT
005500         FILE STATUS IS WS-RPT-STATUS.
005600
005700******************************************************************
005800 DATA DIVISION.
005900
006000 FILE SECTION.
006100
006200 FD  PARM-CARD-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS PC-PARM-CARD.
006800 01  PC-PARM-CARD.
006900     05  PC-DAYS-INACTIVE         PIC 9(05).
007000     05  PC-THRESHOLD-AMOUNT      PIC 9(07)V99.
007100     05  PC-REQUIRE-STATUS        PIC X(08).
007200     05  PC-RUN-DATE              PIC 9(08).
007300     05  FILLER                   PIC X(52).
007400
007500 FD  ACT-MASTER-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 125 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS ACT-MASTER-REC.
008100     COPY ACCTMSTR.
008200
008300 FD  LDG-TRAN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 125 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS LDG-TRAN-REC.
008900     COPY LEDGTRAN.
009000
009100 FD  DORM-RPT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS DR-REPORT-ROW.
009700 01  DR-REPORT-ROW.
009800     05  DR-ACT-ID                PIC X(06).
009900     05  DR-CUST-ID               PIC X(05).
010000     05  DR-ACT-NUMBER            PIC X(10).
010100     05  DR-LAST-TRAN-DATE        PIC X(20).
010200     05  DR-DAYS-INACTIVE         PIC 9(05).
010300     05  DR-LARGEST-AMOUNT        PIC 9(07)V99.
010400     05  DR-ACT-STATUS            PIC X(08).
010500     05  DR-CURRENT-BALANCE       PIC S9(7)V99.
010600     05  FILLER                   PIC X(08).
010700
010800 WORKING-STORAGE SECTION.
010900*
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-EOF-PARM-SW           PIC X(03)  VALUE 'NO '.
011200         88  EOF-PARM-CARD                   VALUE 'YES'.
011300     05  WS-EOF-ACT-SW            PIC X(03)  VALUE 'NO '.
011400         88  EOF-ACCOUNTS                    VALUE 'YES'.
011500     05  WS-EOF-LDG-SW            PIC X(03)  VALUE 'NO '.
011600         88  EOF-LEDGER                      VALUE 'YES'.
011700     05  WS-ANY-TRAN-SW           PIC X(03)  VALUE 'NO '.
011800         88  ACCT-HAS-A-TRAN                 VALUE 'YES'.
011900     05  WS-ANY-DATE-SW           PIC X(03)  VALUE 'NO '.
012000         88  ACCT-HAS-A-DATE                 VALUE 'YES'.
012100     05  WS-LARGE-TRAN-SW         PIC X(03)  VALUE 'NO '.
012200         88  ACCT-HAS-LARGE-TRAN              VALUE 'YES'.
012300     05  WS-SELECTED-SW           PIC X(03)  VALUE 'NO '.
012400         88  ACCT-IS-SELECTED                VALUE 'YES'.
012500     05  WS-ANY-ROWS-SW           PIC X(03)  VALUE 'NO '.
012600         88  ROWS-WERE-WRITTEN               VALUE 'YES'.
012700     05  WS-STATUS-FILTER-SW      PIC X(03)  VALUE 'NO '.
012800         88  STATUS-FILTER-ACTIVE            VALUE 'YES'.
012900
013000 01  FILE-STATUS-FIELDS.
013100     05  WS-PARM-STATUS           PIC X(02)  VALUE '00'.
013200     05  WS-ACT-STATUS            PIC X(02)  VALUE '00'.
013300     05  WS-LDG-STATUS            PIC X(02)  VALUE '00'.
013400     05  WS-RPT-STATUS            PIC X(02)  VALUE '00'.
013500*    ALTERNATE VIEW FOR DISPLAYING BOTH DIGITS OF A VSAM-STYLE
013600*    RETURN CODE TO SYSOUT WHEN A FILE STATUS GOES NON-ZERO.
013700     05  WS-ACT-STATUS-R REDEFINES WS-ACT-STATUS.
013800         10  WS-ACT-STATUS-1      PIC 9.
013900         10  WS-ACT-STATUS-2      PIC 9.
014000
014100 01  WS-RUN-PARAMETERS.
014200     05  WS-DAYS-INACTIVE         PIC 9(05)  VALUE 180.
014300     05  WS-THRESHOLD-AMOUNT      PIC 9(07)V99 VALUE 1000.00.
014400     05  WS-REQUIRE-STATUS        PIC X(08)  VALUE SPACES.
014500     05  WS-RUN-DATE              PIC 9(08)  VALUE ZERO.
014600*    BROKEN-DOWN VIEW OF THE RUN DATE FOR THE DAYS-INACTIVE
014700*    ARITHMETIC IN 230-COMPUTE-DAYS-INACTIVE.
014800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014900         10  WS-RUN-YYYY          PIC 9(04).
015000         10  WS-RUN-MM            PIC 9(02).
015100         10  WS-RUN-DD            PIC 9(02).
015200
015300 01  WS-RUN-COUNTERS.
015400     05  WS-ACCTS-READ            PIC 9(07) COMP-3 VALUE ZERO.
015500     05  WS-ROWS-SELECTED         PIC 9(07) COMP-3 VALUE ZERO.
015600
015700 01  WS-WORK-FIELDS.
015800     05  WS-LATEST-TS             PIC X(20)  VALUE SPACES.
015900     05  WS-LATEST-TS-R REDEFINES WS-LATEST-TS.
016000         10  WS-LATEST-YYYY       PIC 9(04).
016100         10  FILLER               PIC X(01).
016200         10  WS-LATEST-MM         PIC 9(02).
016300         10  FILLER               PIC X(01).
016400         10  WS-LATEST-DD         PIC 9(02).
016500         10  FILLER               PIC X(10).
016600     05  WS-LARGEST-AMT           PIC 9(07)V99 VALUE ZERO.
016700     05  WS-DAYS-INACTIVE-CALC    PIC 9(07) COMP-3 VALUE ZERO.
016800     05  WS-LATEST-JULIAN         PIC 9(07) COMP-3 VALUE ZERO.
016900     05  WS-RUN-JULIAN            PIC 9(07) COMP-3 VALUE ZERO.
017000     05  WS-TABLE-IX              PIC 9(07) COMP   VALUE ZERO.
017100
017200*    RECAP TABLE - HOLDS THE FIVE RECAP FIELDS (ACT-ID, CUST-ID,
017300*    LAST-TRAN, DAYS-INACTIVE, LARGEST) FOR EVERY SELECTED
017400*    ACCOUNT SO 780-WRITE-SUMMARY CAN RE-LIST THEM AFTER THE
017500*    DETAIL PASS WITHOUT RE-READING THE MASTER FILE A SECOND
017600*    TIME (TICKET BATC-119).
017700 01  WS-RECAP-TABLE-CONTROL.
017800     05  WS-RECAP-COUNT        PIC 9(07) COMP-3 VALUE ZERO.
017900     05  WS-RECAP-MAX          PIC 9(07) COMP-3 VALUE 5000.
018000 01  WS-RECAP-TABLE-AREA.
018100     05  WS-RECAP-ENTRY OCCURS 5000 TIMES
018200                         INDEXED BY WS-RECAP-TX.
018300         10  WS-RCP-ACT-ID     PIC X(06).
018400         10  WS-RCP-CUST-ID    PIC X(05).
018500         10  WS-RCP-LAST-TRAN  PIC X(20).
018600         10  WS-RCP-DAYS-INACT PIC 9(05).
018700         10  WS-RCP-LARGEST    PIC 9(07)V99.
018800
018900*    REPORT LINES WRITTEN AHEAD OF AND BEHIND THE DR-REPORT-ROW
019000*    DETAIL ROWS - THE PARAMETER HEADER (BATC-119), THE RECAP
019100*    LINE AND ROW-COUNT LINE THAT CLOSE THE REPORT, AND THE
019200*    NO-ACCOUNTS-SELECTED MESSAGE LINE.  ALL FOUR ARE PADDED TO
019300*    THE 80-CHARACTER DR-REPORT-ROW WIDTH SO THEY CAN BE WRITTEN
019400*    TO DORM-RPT-FILE WITH THE SAME WRITE STATEMENT AS A DETAIL
019500*    ROW.
019600 01  WS-REPORT-LINES.
019700     05  WS-HDR-LINE.
019800         10  FILLER            PIC X(02)  VALUE SPACES.
019900         10  WS-HL-DAYS-LIT    PIC X(14)  VALUE
020000                 'DAYS INACTIVE:'.
020100         10  WS-HL-DAYS        PIC ZZZZ9  VALUE ZERO.
020200         10  FILLER            PIC X(02)  VALUE SPACES.
020300         10  WS-HL-AMT-LIT     PIC X(18)  VALUE
020400                 'THRESHOLD AMOUNT:'.
020500         10  WS-HL-AMOUNT      PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
020600         10  FILLER            PIC X(27)  VALUE SPACES.
020700     05  WS-RECAP-LINE.
020800         10  FILLER            PIC X(02)  VALUE SPACES.
020900         10  WS-RL-ACT-ID      PIC X(07)  VALUE SPACES.
021000         10  WS-RL-CUST-ID     PIC X(06)  VALUE SPACES.
021100         10  WS-RL-LAST-TRAN   PIC X(22)  VALUE SPACES.
021200         10  WS-RL-DAYS-INACT  PIC ZZZZ9  VALUE ZERO.
021300         10  FILLER            PIC X(02)  VALUE SPACES.
021400         10  WS-RL-LARGEST     PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
021500         10  FILLER            PIC X(24)  VALUE SPACES.
021600     05  WS-TOTAL-LINE.
021700         10  FILLER            PIC X(02)  VALUE SPACES.
021800         10  WS-TL-TEXT        PIC X(30)  VALUE SPACES.
021900         10  WS-TL-COUNT       PIC ZZZ,ZZ9 VALUE ZERO.
022000         10  FILLER            PIC X(41)  VALUE SPACES.
022100     05  WS-EMPTY-LINE.
022200         10  FILLER            PIC X(02)  VALUE SPACES.
022300         10  WS-EL-TEXT        PIC X(46)  VALUE SPACES.
022400         10  FILLER            PIC X(32)  VALUE SPACES.
022500
022600 COPY LDGTABLE.
022700
022800******************************************************************
022900 PROCEDURE DIVISION.
023000
023100 000-MAIN.
023200     PERFORM 700-OPEN-FILES.
023300     PERFORM 710-READ-PARM-CARD.
023400     PERFORM 720-WRITE-PARM-HEADER.
023500     PERFORM 100-LOAD-LEDGER-TABLE.
023600     PERFORM 200-PROCESS-ACCOUNTS THRU 200-EXIT
023700         UNTIL EOF-ACCOUNTS.
023800     PERFORM 780-WRITE-SUMMARY.
023900     PERFORM 800-CLOSE-FILES.
024000     STOP RUN.
024100
024200 100-LOAD-LEDGER-TABLE.
024300     MOVE ZERO TO LDG-TABLE-COUNT.
024400     OPEN INPUT LDG-TRAN-FILE.
024500     MOVE 'NO ' TO WS-EOF-LDG-SW.
024600     PERFORM 110-LOAD-ONE-LEDGER-ROW THRU 110-EXIT
024700         UNTIL EOF-LEDGER.
024800     CLOSE LDG-TRAN-FILE.
024900
025000 110-LOAD-ONE-LEDGER-ROW.
025100     READ LDG-TRAN-FILE
025200         AT END
025300             MOVE 'YES' TO WS-EOF-LDG-SW
025400             GO TO 110-EXIT.
025500     IF LDG-TABLE-COUNT < LDG-TABLE-MAX
025600         ADD 1 TO LDG-TABLE-COUNT
025700         SET LDG-TX TO LDG-TABLE-COUNT
025800         MOVE LDG-ACT-ID      TO LDG-TBL-ACT-ID (LDG-TX)
025900         MOVE LDG-TRAN-ID     TO LDG-TBL-TRAN-ID (LDG-TX)
026000         MOVE LDG-AMOUNT      TO LDG-TBL-AMOUNT (LDG-TX)
026100         MOVE LDG-TIMESTAMP   TO LDG-TBL-TIMESTAMP (LDG-TX)
026200         IF LDG-AMOUNT < ZERO
026300             COMPUTE LDG-TBL-ABS-AMOUNT (LDG-TX) =
026400                 ZERO - LDG-AMOUNT
026500         ELSE
026600             MOVE LDG-AMOUNT TO LDG-TBL-ABS-AMOUNT (LDG-TX).
026700 110-EXIT.
026800     EXIT.
026900
027000 200-PROCESS-ACCOUNTS.
027100     READ ACT-MASTER-FILE
027200         AT END
027300             MOVE 'YES' TO WS-EOF-ACT-SW
027400             GO TO 200-EXIT.
027500     ADD 1 TO WS-ACCTS-READ.
027600     PERFORM 220-SELECT-TEST THRU 220-EXIT.
027700 200-EXIT.
027800     EXIT.
027900
028000 220-SELECT-TEST.
028100     MOVE 'NO ' TO WS-SELECTED-SW.
028200     IF STATUS-FILTER-ACTIVE
028300         IF ACT-STATUS NOT = WS-REQUIRE-STATUS
028400             GO TO 220-EXIT.
028500     PERFORM 210-SCAN-LEDGER-FOR-ACCOUNT THRU 210-EXIT.
028600     IF NOT ACCT-HAS-A-TRAN
028700         GO TO 220-EXIT.
028800     IF NOT ACCT-HAS-A-DATE
028900         GO TO 220-EXIT.
029000     IF NOT ACCT-HAS-LARGE-TRAN
029100         GO TO 220-EXIT.
029200     PERFORM 230-COMPUTE-DAYS-INACTIVE.
029300     IF WS-DAYS-INACTIVE-CALC < WS-DAYS-INACTIVE
029400         GO TO 220-EXIT.
029500     MOVE 'YES' TO WS-SELECTED-SW.
029600     PERFORM 300-WRITE-REPORT-ROW.
029700 220-EXIT.
029800     EXIT.
029900
030000 210-SCAN-LEDGER-FOR-ACCOUNT.
030100     MOVE 'NO ' TO WS-ANY-TRAN-SW.
030200     MOVE 'NO ' TO WS-ANY-DATE-SW.
030300     MOVE 'NO ' TO WS-LARGE-TRAN-SW.
030400     MOVE SPACES TO WS-LATEST-TS.
030500     MOVE ZERO TO WS-LARGEST-AMT.
030600     MOVE ZERO TO WS-TABLE-IX.
030700 210-SCAN-LOOP.
030800     ADD 1 TO WS-TABLE-IX.
030900     IF WS-TABLE-IX > LDG-TABLE-COUNT
031000         GO TO 210-EXIT.
031100     SET LDG-TX TO WS-TABLE-IX.
031200     IF LDG-TBL-ACT-ID (LDG-TX) NOT = ACT-ID
031300         GO TO 210-SCAN-LOOP.
031400     MOVE 'YES' TO WS-ANY-TRAN-SW.
031500     IF LDG-TBL-ABS-AMOUNT (LDG-TX) > WS-LARGEST-AMT
031600         MOVE LDG-TBL-ABS-AMOUNT (LDG-TX) TO WS-LARGEST-AMT.
031700     IF LDG-TBL-ABS-AMOUNT (LDG-TX) >= WS-THRESHOLD-AMOUNT
031800         MOVE 'YES' TO WS-LARGE-TRAN-SW.
031900     IF LDG-TBL-TIMESTAMP (LDG-TX) NOT = SPACES
032000         MOVE 'YES' TO WS-ANY-DATE-SW
032100         IF LDG-TBL-TIMESTAMP (LDG-TX) > WS-LATEST-TS
032200             MOVE LDG-TBL-TIMESTAMP (LDG-TX) TO WS-LATEST-TS.
032300     GO TO 210-SCAN-LOOP.
032400 210-EXIT.
032500     EXIT.
032600
032700 230-COMPUTE-DAYS-INACTIVE.
032800*    JULIAN-STYLE DAY NUMBER, GOOD ENOUGH FOR A DAYS-BETWEEN
032900*    SUBTRACTION OVER THE RANGE OF DATES THIS FILE CARRIES -
033000*    NOT A TRUE PROLEPTIC CALENDAR, SEE BATC-090 NOTE ABOVE.
033100     COMPUTE WS-RUN-JULIAN =
033200         (WS-RUN-YYYY * 372) + (WS-RUN-MM * 31) + WS-RUN-DD.
033300     COMPUTE WS-LATEST-JULIAN =
033400         (WS-LATEST-YYYY * 372) + (WS-LATEST-MM * 31)
033500             + WS-LATEST-DD.
033600     COMPUTE WS-DAYS-INACTIVE-CALC =
033700         WS-RUN-JULIAN - WS-LATEST-JULIAN.
033800
033900 300-WRITE-REPORT-ROW.
034000     MOVE 'YES' TO WS-ANY-ROWS-SW.
034100     ADD 1 TO WS-ROWS-SELECTED.
034200     MOVE ACT-ID TO DR-ACT-ID.
034300     MOVE ACT-CUST-ID TO DR-CUST-ID.
034400     MOVE ACT-NUMBER TO DR-ACT-NUMBER.
034500     MOVE WS-LATEST-TS TO DR-LAST-TRAN-DATE.
034600     MOVE WS-DAYS-INACTIVE-CALC TO DR-DAYS-INACTIVE.
034700     MOVE WS-LARGEST-AMT TO DR-LARGEST-AMOUNT.
034800     MOVE ACT-STATUS TO DR-ACT-STATUS.
034900     MOVE ACT-BALANCE TO DR-CURRENT-BALANCE.
035000     WRITE DR-REPORT-ROW.
035100     IF WS-RECAP-COUNT < WS-RECAP-MAX
035200         ADD 1 TO WS-RECAP-COUNT
035300         SET WS-RECAP-TX TO WS-RECAP-COUNT
035400         MOVE ACT-ID TO WS-RCP-ACT-ID (WS-RECAP-TX)
035500         MOVE ACT-CUST-ID TO WS-RCP-CUST-ID (WS-RECAP-TX)
035600         MOVE WS-LATEST-TS TO WS-RCP-LAST-TRAN (WS-RECAP-TX)
035700         MOVE WS-DAYS-INACTIVE-CALC TO
035800             WS-RCP-DAYS-INACT (WS-RECAP-TX)
035900         MOVE WS-LARGEST-AMT TO WS-RCP-LARGEST (WS-RECAP-TX).
036000
036100 710-READ-PARM-CARD.
036200     OPEN INPUT PARM-CARD-FILE.
036300     READ PARM-CARD-FILE
036400         AT END
036500             MOVE 'YES' TO WS-EOF-PARM-SW.
036600     IF WS-PARM-STATUS = '00'
036700         MOVE PC-DAYS-INACTIVE TO WS-DAYS-INACTIVE
036800         MOVE PC-THRESHOLD-AMOUNT TO WS-THRESHOLD-AMOUNT
036900         MOVE PC-REQUIRE-STATUS TO WS-REQUIRE-STATUS
037000         MOVE PC-RUN-DATE TO WS-RUN-DATE.
037100     IF WS-REQUIRE-STATUS NOT = SPACES
037200         MOVE 'YES' TO WS-STATUS-FILTER-SW.
037300     CLOSE PARM-CARD-FILE.
037400
037500*    720-WRITE-PARM-HEADER - WRITES THE THRESHOLD PARAMETER
037600*    HEADER REQUIRED AHEAD OF THE DETAIL ROWS (TICKET BATC-119).
037700 720-WRITE-PARM-HEADER.
037800     MOVE WS-DAYS-INACTIVE TO WS-HL-DAYS.
037900     MOVE WS-THRESHOLD-AMOUNT TO WS-HL-AMOUNT.
038000     WRITE DR-REPORT-ROW FROM WS-HDR-LINE.
038100
038200 700-OPEN-FILES.
038300     OPEN INPUT ACT-MASTER-FILE.
038400     OPEN OUTPUT DORM-RPT-FILE.
038500
038600 780-WRITE-SUMMARY.
038700     IF NOT ROWS-WERE-WRITTEN
038800         MOVE 'NO DORMANT ACCOUNTS MATCHING CRITERIA FOUND.'
038900             TO WS-EL-TEXT
039000         WRITE DR-REPORT-ROW FROM WS-EMPTY-LINE
039100         DISPLAY 'NO DORMANT ACCOUNTS MATCHING CRITERIA FOUND.'
039200*        NO ROWS WERE WRITTEN - SET A DISTINCT RETURN CODE SO
039300*        THE OPERATOR JCL CAN CONDITIONALLY SCRATCH THE STALE
039400*        REPORT DATA SET INSTEAD OF LEAVING AN EMPTY ONE BEHIND
039500*        (TICKET BATC-104).
039600         MOVE 4 TO RETURN-CODE
039700     ELSE
039800         PERFORM 790-WRITE-RECAP-ROWS THRU 790-EXIT
039900         MOVE 'DORMANT ACCOUNTS SELECTED ...' TO WS-TL-TEXT
040000         MOVE WS-ROWS-SELECTED TO WS-TL-COUNT
040100         WRITE DR-REPORT-ROW FROM WS-TOTAL-LINE
040200         DISPLAY 'DORMANT ACCOUNT REPORT - ROW COUNT: '
040300             WS-ROWS-SELECTED.
040400
040500 790-WRITE-RECAP-ROWS.
040600     MOVE ZERO TO WS-TABLE-IX.
040700 790-RECAP-LOOP.
040800     ADD 1 TO WS-TABLE-IX.
040900     IF WS-TABLE-IX > WS-RECAP-COUNT
041000         GO TO 790-EXIT.
041100     SET WS-RECAP-TX TO WS-TABLE-IX.
041200     MOVE WS-RCP-ACT-ID (WS-RECAP-TX) TO WS-RL-ACT-ID.
041300     MOVE WS-RCP-CUST-ID (WS-RECAP-TX) TO WS-RL-CUST-ID.
041400     MOVE WS-RCP-LAST-TRAN (WS-RECAP-TX) TO WS-RL-LAST-TRAN.
041500     MOVE WS-RCP-DAYS-INACT (WS-RECAP-TX) TO WS-RL-DAYS-INACT.
041600     MOVE WS-RCP-LARGEST (WS-RECAP-TX) TO WS-RL-LARGEST.
041700     WRITE DR-REPORT-ROW FROM WS-RECAP-LINE.
041800     GO TO 790-RECAP-LOOP.
041900 790-EXIT.
042000     EXIT.
042100
042200 800-CLOSE-FILES.
042300     CLOSE ACT-MASTER-FILE.
042400     CLOSE DORM-RPT-FILE.
042500
042600*  END OF PROGRAM DORMRPT
042700