000100******************************************************************
000200*    FEEWREQ  -  CREDIT-CARD FEE WAIVER EVALUATION REQUEST       *
000300*    ONE RECORD PER ACCOUNT TO BE RUN THROUGH THE FEE WAIVER     *
000400*    RULE TABLE.  BUILT OFFLINE FROM THE ACCOUNT/CARDHOLDER      *
000500*    EXTRACT - NOT PART OF THE THREE MASTER FILES.               *
000600*                                                                *
000700*    HISTORY                                                    *
000800*    09/05/95  RBW  ORIGINAL LAYOUT - TICKET BATC-022            *BATC-022
000900*    02/18/98  DPK  ADDED FWR-IS-NEW-CUST - TICKET BATC-061      *BATC-061
001000******************************************************************
001100 01  FWR-REQUEST-REC.
001200     05  FWR-ACT-ID                  PIC X(06).
001300     05  FWR-ACT-BALANCE             PIC S9(7)V99.
001400     05  FWR-MONTHLY-TRAN-CNT        PIC 9(04).
001500     05  FWR-TENURE-MONTHS           PIC 9(04).
001600     05  FWR-ACT-STATUS              PIC X(08).
001700         88  FWR-STATUS-ACTIVE       VALUE 'ACTIVE  '.
001800         88  FWR-STATUS-FROZEN       VALUE 'FROZEN  '.
001900         88  FWR-STATUS-CLOSED       VALUE 'CLOSED  '.
002000     05  FWR-IS-PREMIUM-CUST         PIC X(01).
002100         88  FWR-PREMIUM-YES         VALUE 'Y'.
002200     05  FWR-IS-NEW-CUST             PIC X(01).
002300         88  FWR-NEW-CUST-YES        VALUE 'Y'.
002400     05  FWR-ANNUAL-FEE              PIC 9(05)V99.
002500     05  FWR-MONTHLY-FEE             PIC 9(03)V99.
002600     05  FILLER                      PIC X(30).
002700
002800******************************************************************
002900*    FWD-DECISION-REC  -  FEE WAIVER DECISION, ONE PER REQUEST,  *
003000*    WRITTEN TO THE WAIVER-REPORT FILE BY 300-WRITE-DECISION.    *
003100******************************************************************
003200 01  FWD-DECISION-REC.
003300     05  FWD-ACT-ID                  PIC X(06).
003400     05  FWD-WAIVER-TYPE             PIC X(14).
003500         88  FWD-FULL-WAIVER         VALUE 'FULL_WAIVER   '.
003600         88  FWD-PREMIUM-WAIVER      VALUE 'PREMIUM_WAIVER'.
003700         88  FWD-PARTIAL-WAIVER      VALUE 'PARTIAL_WAIVER'.
003800         88  FWD-NO-WAIVER           VALUE 'NO_WAIVER     '.
003900     05  FWD-ANNUAL-FEE-WAIVED       PIC 9(05)V99.
004000     05  FWD-MONTHLY-FEE-WAIVED      PIC 9(03)V99.
004100     05  FWD-TOTAL-WAIVED            PIC 9(07)V99.
004200     05  FWD-REASON                  PIC X(60).
004300     05  FWD-RULE-APPLIED            PIC X(25).
004400     05  FWD-ELIGIBLE                PIC X(01).
004500         88  FWD-ELIGIBLE-YES        VALUE 'Y'.
004600         88  FWD-ELIGIBLE-NO         VALUE 'N'.
004700     05  FILLER                      PIC X(11).
004800