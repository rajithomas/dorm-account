000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKCALC.
000300 AUTHOR.        R B WOJCIK.
000400 INSTALLATION.  CONSUMER BANKING SYSTEMS - BATCH UNIT.
000500 DATE-WRITTEN.  09-14-94.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000800                 THE BATCH SUPPORT GROUP.
000900******************************************************************
001000*  BANKCALC - ACCUMULATOR SUBROUTINE FOR THE CUSTOMER/ACCOUNT   *
001100*  SUMMARY FIGURES.  CALLED ONCE PER TABLE ROW BY BANKSUMM AS   *
001200*  IT SCANS THE ACCOUNT TABLE (FOR A CUSTOMER SUMMARY) OR THE   *
001300*  LEDGER TABLE (FOR AN ACCOUNT SUMMARY).  THE CALLER ZEROES    *
001400*  THE STATS AREA ONCE BEFORE THE SCAN AND PASSES EVERY         *
001500*  QUALIFYING RECORD THROUGH ONE AT A TIME - SEE BANKSUMM       *
001600*  PARAGRAPHS 200-CUST-SUMMARY AND 300-ACCT-SUMMARY.            *
001700*                                                                *
001800*  CHANGE LOG                                                   *
001900*  09-14-94  RBW  ORIGINAL CODING - TICKET BATC-014             * BATC-014
002000*  04-02-96  LKM  ADD BC-FUNC-ACCT PATH FOR ACCOUNT SUMMARY     * BATC-048
002100*                 (TICKET BATC-048)                             * BATC-048
002200*  01-11-99  DPK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,   * BATC-090
002300*                 NO CHANGE REQUIRED - TICKET BATC-090          * BATC-090
002400*  11-07-02  SJR  ADDED TRACE REDEFINES AND WIRED THE           * BATC-133
002500*                 FIRST-TIME SWITCH INTO 000-MAIN SO THE FIRST  * BATC-133
002600*                 CALL OF A RUN IS DISTINGUISHABLE IN A SYSOUT  * BATC-133
002700*                 TRACE FROM EVERY CALL AFTER IT - BATC-133     * BATC-133
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600******************************************************************
003700 DATA DIVISION.
003800
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-BC-FIELDS.
004200     05  WS-BC-STATUS             PIC X(30)  VALUE SPACES.
004300*    ALTERNATE VIEW SPLITTING THE TRACE MESSAGE SO THE VERB
004400*    PHRASE CAN BE COMPARED SEPARATELY FROM ITS QUALIFIER WHEN
004500*    DUMPING WS-BC-STATUS TO SYSOUT DURING A STATS DISPUTE.
004600     05  WS-BC-STATUS-R REDEFINES WS-BC-STATUS.
004700         10  WS-BC-STATUS-VERB    PIC X(15).
004800         10  WS-BC-STATUS-QUAL    PIC X(15).
004900     05  WS-BC-FIRST-TIME-SW      PIC X      VALUE 'Y'.
005000
005100******************************************************************
005200 LINKAGE SECTION.
005300*
005400* BC-CONTROL - TELLS THE SUBROUTINE WHICH SUMMARY IS RUNNING AND
005500* CARRIES THE KEY THE CALLER IS ACCUMULATING FOR.
005600*
005700 01  BC-CONTROL.
005800     05  BC-FUNCTION-CODE         PIC X(04).
005900         88  BC-FUNC-CUST         VALUE 'CUST'.
006000         88  BC-FUNC-ACCT         VALUE 'ACCT'.
006100     05  BC-RESET-SW              PIC X(01).
006200         88  BC-RESET-STATS       VALUE 'Y'.
006300     05  BC-RECORD-QUALIFIES      PIC X(01).
006400         88  BC-QUALIFIES         VALUE 'Y'.
006500
006600* BC-ACCOUNT-ROW - ONE ROW FROM THE ACCOUNT TABLE, PASSED WHEN
006700* BC-FUNC-CUST IS SET.
006800 01  BC-ACCOUNT-ROW.
006900     05  BC-ACT-BALANCE           PIC S9(7)V99.
007000
007100* BC-LEDGER-ROW - ONE ROW FROM THE LEDGER TABLE, PASSED WHEN
007200* BC-FUNC-ACCT IS SET.
007300 01  BC-LEDGER-ROW.
007400     05  BC-LDG-AMOUNT            PIC S9(7)V99.
007500
007600* BC-STATS - THE RUNNING ACCUMULATORS.  CALLER READS THESE AFTER
007700* THE SCAN COMPLETES.
007800 01  BC-STATS.
007900     05  BC-RECORD-COUNT          PIC 9(07) COMP-3.
008000     05  BC-BALANCE-TOTAL         PIC S9(9)V99.
008100
008200* BC-CONTROL-TRACE - THE THREE SWITCH BYTES TAKEN AS ONE 6-BYTE
008300* CODE FOR A SINGLE-FIELD DISPLAY WHEN BANKSUMM'S CALL SEQUENCE
008400* IS BEING TRACED RATHER THAN DISPLAYING EACH SWITCH SEPARATELY.
008500 01  BC-CONTROL-TRACE REDEFINES BC-CONTROL PIC X(06).
008600
008700* BC-STATS-TRACE - THE RUNNING ACCUMULATORS TAKEN AS ONE RAW
008800* FIELD FOR A HEX DUMP TO SYSOUT WHEN A CALLER REPORTS THE
008900* BALANCE FIGURES DO NOT RECONCILE (TICKET BATC-048).
009000 01  BC-STATS-TRACE REDEFINES BC-STATS PIC X(15).
009100
009200******************************************************************
009300 PROCEDURE DIVISION USING BC-CONTROL, BC-ACCOUNT-ROW,
009400                           BC-LEDGER-ROW, BC-STATS.
009500
009600 000-MAIN.
009700     IF WS-BC-FIRST-TIME-SW = 'Y'
009800         MOVE 'BANKCALC FIRST CALL THIS RUN' TO WS-BC-STATUS
009900         MOVE 'N' TO WS-BC-FIRST-TIME-SW
010000     ELSE
010100         MOVE 'BANKCALC ENTERED' TO WS-BC-STATUS.
010200     IF BC-RESET-STATS
010300         PERFORM 500-INIT-STATS
010400         GOBACK.
010500     IF BC-QUALIFIES
010600         PERFORM 100-ACCUMULATE.
010700     MOVE 'BANKCALC EXIT' TO WS-BC-STATUS.
010800     GOBACK.
010900
011000 100-ACCUMULATE.
011100     MOVE 'ACCUMULATING ONE ROW' TO WS-BC-STATUS.
011200     ADD 1 TO BC-RECORD-COUNT.
011300     IF BC-FUNC-CUST
011400         ADD BC-ACT-BALANCE TO BC-BALANCE-TOTAL
011500     ELSE
011600         IF BC-FUNC-ACCT
011700             ADD BC-LDG-AMOUNT TO BC-BALANCE-TOTAL.
011800
011900 500-INIT-STATS.
012000     MOVE 'ZEROING STATS AREA' TO WS-BC-STATUS.
012100     MOVE ZERO TO BC-RECORD-COUNT.
012200     MOVE ZERO TO BC-BALANCE-TOTAL.
012300
012400*  END OF PROGRAM BANKCALC
012500