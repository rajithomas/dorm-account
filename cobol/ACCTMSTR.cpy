000100******************************************************************
000200*    ACCTMSTR  -  RETAIL BANKING ACCOUNT MASTER RECORD           *
000300*    ONE RECORD PER ACCOUNT, ASCENDING BY ACT-ID.  BALANCE AND   *
000400*    STATUS ARE AS OF THE PRIOR NIGHT'S POSTING RUN - THIS SUITE *
000500*    READS THE FILE, IT NEVER REWRITES IT.                       *
000600*                                                                *
000700*    HISTORY                                                    *
000800*    03/11/94  RBW  ORIGINAL LAYOUT - TICKET BATC-014            *BATC-014
000900*    11/20/97  DPK  ADDED ACT-INT-RATE - TICKET BATC-077         *BATC-077
001000******************************************************************
001100 01  ACT-MASTER-REC.
001200     05  ACT-ID                      PIC X(06).
001300     05  ACT-CUST-ID                 PIC X(05).
001400     05  ACT-TYPE                    PIC X(12).
001500         88  ACT-TYPE-CHECKING       VALUE 'CHECKING    '.
001600         88  ACT-TYPE-SAVINGS        VALUE 'SAVINGS     '.
001700         88  ACT-TYPE-MONEY-MKT      VALUE 'MONEY_MARKET'.
001800     05  ACT-NUMBER                  PIC X(10).
001900     05  ACT-CURRENCY                PIC X(03).
002000     05  ACT-BALANCE                 PIC S9(7)V99.
002100     05  ACT-STATUS                  PIC X(08).
002200         88  ACT-ACTIVE              VALUE 'ACTIVE  '.
002300         88  ACT-FROZEN              VALUE 'FROZEN  '.
002400         88  ACT-CLOSED              VALUE 'CLOSED  '.
002500     05  ACT-INT-RATE                PIC 9(01)V99.
002600     05  ACT-OPEN-TS                 PIC X(20).
002700     05  ACT-OPEN-TS-R REDEFINES ACT-OPEN-TS.
002800         10  ACT-OPEN-YYYY           PIC X(04).
002900         10  FILLER                  PIC X(01).
003000         10  ACT-OPEN-MM             PIC X(02).
003100         10  FILLER                  PIC X(01).
003200         10  ACT-OPEN-DD             PIC X(02).
003300         10  FILLER                  PIC X(10).
003400     05  ACT-CLOSE-TS                PIC X(20).
003500     05  FILLER                      PIC X(29).
003600