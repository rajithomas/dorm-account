000100******************************************************************
000200*    LEDGTRAN  -  RETAIL BANKING LEDGER (TRANSACTION) RECORD     *
000300*    ONE RECORD PER POSTED TRANSACTION.  FILE ORDER IS NOT       *
000400*    GUARANTEED TO BE IN ACCOUNT-ID SEQUENCE - EVERY PROGRAM     *
000500*    THAT NEEDS AN ACCOUNT'S HISTORY LOADS THE WHOLE LEDGER      *
000600*    INTO THE TABLE BELOW ONCE AND SCANS IT, RATHER THAN         *
000700*    RE-READING THE FILE PER ACCOUNT.                            *
000800*                                                                *
000900*    HISTORY                                                    *
001000*    03/11/94  RBW  ORIGINAL LAYOUT - TICKET BATC-014            *BATC-014
001100*    06/14/99  LKM  RAISED TABLE SIZE FOR Y2K VOLUME TEST        *
001200******************************************************************
001300 01  LDG-TRAN-REC.
001400     05  LDG-TRAN-ID                 PIC X(08).
001500     05  LDG-ACT-ID                  PIC X(06).
001600     05  LDG-TRAN-TYPE                PIC X(06).
001700         88  LDG-IS-DEBIT            VALUE 'DEBIT '.
001800         88  LDG-IS-CREDIT           VALUE 'CREDIT'.
001900     05  LDG-AMOUNT                  PIC S9(7)V99.
002000     05  LDG-DESCRIPTION             PIC X(30).
002100     05  LDG-BALANCE-AFTER           PIC S9(7)V99.
002200     05  LDG-TIMESTAMP               PIC X(20).
002300     05  LDG-TIMESTAMP-R REDEFINES LDG-TIMESTAMP.
002400         10  LDG-TS-YYYY             PIC X(04).
002500         10  FILLER                  PIC X(01).
002600         10  LDG-TS-MM               PIC X(02).
002700         10  FILLER                  PIC X(01).
002800         10  LDG-TS-DD               PIC X(02).
002900         10  FILLER                  PIC X(10).
003000     05  LDG-REFERENCE-ID            PIC X(10).
003100     05  LDG-STATUS                  PIC X(10).
003200         88  LDG-COMPLETED           VALUE 'COMPLETED '.
003300     05  FILLER                      PIC X(17).
003400